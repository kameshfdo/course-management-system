000100******************************************************************
000200* FECHA       : 20/10/1987                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : EDUCACION - REGISTRO ACADEMICO                   *
000500* PROGRAMA    : EDU35005                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POR CADA ESTUDIANTE SOLICITADO, CLASIFICA EL     *
000800*             : MAESTRO DE CURSOS EN DISPONIBLES (SIN             *
000900*             : INSCRIPCION VIGENTE DEL ESTUDIANTE) E INSCRITOS   *
001000*             : (CON INSCRIPCION VIGENTE), PARA EL PORTAL DEL     *
001100*             : ESTUDIANTE                                        *
001200* ARCHIVOS    : COURSE, REGISTR, SOLPORT, DISPONIB, INSCRITO      *
001300* PROGRAMA(S) : NINGUNO                                           *
001400******************************************************************
001500*----------------------------------------------------------------
001600*        H I S T O R I A L   D E   C A M B I O S
001700*----------------------------------------------------------------
001800* FECHA      PROGR.  PETICION     DESCRIPCION
001900* ---------  ------  -----------  ---------------------------
002000* 20/10/87   PEDR    EDU35-005    VERSION INICIAL DEL PORTAL DEL
002100*                                 ESTUDIANTE (DISPONIBLES/
002200*                                 INSCRITOS)
002300* 12/03/91   PEDR    EDU35-012    SE PERMITE UN LOTE DE VARIOS
002400*                                 ESTUDIANTES POR CORRIDA
002500* 04/01/95   JLQV    EDU35-037    SOLO CUENTAN LAS INSCRIPCIONES
002600*                                 EN ESTADO ENROLLED PARA MARCAR
002700*                                 UN CURSO COMO INSCRITO
002800* 11/02/99   PEDR    EDU35-Y2K    SIN IMPACTO DE FECHAS EN ESTE
002900*                                 PROGRAMA - REVISADO Y SIN
003000*                                 CAMBIOS POR EL PROYECTO Y2K
003100* 17/09/04   JLQV    EDU35-066    SE ELIMINAN LOS GO TO DE LOS
003200*                                 CICLOS DE LECTURA Y BUSQUEDA.
003300*                                 AHORA SE MANEJAN CON PERFORM
003400*                                 ... UNTIL, CONFORME AL
003500*                                 ESTANDAR DEL DEPARTAMENTO
003600* 28/10/04   MRVQ    EDU35-071    SE QUITA COMP DE LOS ESTADOS DE
003700*                                 ARCHIVO Y SE COMPARAN NUMERICOS
003800*                                 (NOT = 0) EN VEZ DE CONTRA "00",
003900*                                 PARA IGUALAR AL RESTO DE LOS
004000*                                 PROGRAMAS DEL DEPARTAMENTO
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.     EDU35005.
004400 AUTHOR.         ERICK RAMIREZ.
004500 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
004600 DATE-WRITTEN.   20/10/1987.
004700 DATE-COMPILED.
004800 SECURITY.       CONFIDENCIAL - USO INTERNO.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CLASS CLASE-ALFABETICA IS "A" THRU "Z"
005300     SWITCH-0 IS UPSI-0 ON STATUS IS UPSI-0-ON
005400                        OFF STATUS IS UPSI-0-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT COURSE       ASSIGN TO COURSE
005800                         FILE STATUS IS FS-COURSE.
005900     SELECT REGISTR      ASSIGN TO REGISTR
006000                         FILE STATUS IS FS-REGISTR.
006100     SELECT SOLPORT      ASSIGN TO SOLPORT
006200                         FILE STATUS IS FS-SOLPORT.
006300     SELECT DISPONIB     ASSIGN TO DISPONIB
006400                         FILE STATUS IS FS-DISPONIB.
006500     SELECT INSCRITO     ASSIGN TO INSCRITO
006600                         FILE STATUS IS FS-INSCRITO.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  COURSE.
007000     COPY EDCUR01.
007100 FD  REGISTR.
007200     COPY EDREG01.
007300*--------------->  UN STUDENT-ID POR LINEA, UNA SOLICITUD DE
007400*                   PORTAL POR ESTUDIANTE (VER EDU35-012)
007500 FD  SOLPORT.
007600 01  REG-SOLPORT.
007700     05  SOP-STUDENT-ID              PIC X(20).
007800     05  FILLER                      PIC X(50).
007900*--------------->  LISTA DE CURSOS DISPONIBLES PARA EL ESTUDIANTE
008000 FD  DISPONIB.
008100 01  REG-DISPONIB.
008200     05  DIS-STUDENT-ID              PIC X(20).
008300     05  DIS-COURSE-CODE             PIC X(10).
008400     05  DIS-TITLE                   PIC X(200).
008500     05  DIS-DEPARTMENT              PIC X(100).
008600     05  FILLER                      PIC X(50).
008700*--------------->  LISTA DE CURSOS EN LOS QUE YA ESTA INSCRITO
008800 FD  INSCRITO.
008900 01  REG-INSCRITO.
009000     05  INS-STUDENT-ID              PIC X(20).
009100     05  INS-COURSE-CODE             PIC X(10).
009200     05  INS-TITLE                   PIC X(200).
009300     05  INS-DEPARTMENT              PIC X(100).
009400     05  FILLER                      PIC X(50).
009500 WORKING-STORAGE SECTION.
009600******************************************************************
009700*                ESTADOS DE ARCHIVO                              *
009800******************************************************************
009900 01  WKS-ESTADOS-ARCHIVO.
010000     05  FS-COURSE               PIC 9(02) VALUE ZEROS.
010100     05  FS-REGISTR              PIC 9(02) VALUE ZEROS.
010200     05  FS-SOLPORT              PIC 9(02) VALUE ZEROS.
010300     05  FS-DISPONIB             PIC 9(02) VALUE ZEROS.
010400     05  FS-INSCRITO             PIC 9(02) VALUE ZEROS.
010500     05  FILLER                  PIC X(01).
010600******************************************************************
010700*                INDICADORES DE FIN DE ARCHIVO                   *
010800******************************************************************
010900 01  WKS-INDICADORES.
011000     05  WKS-SW-COURSE           PIC X.
011100         88  FIN-COURSE              VALUE "S".
011200     05  WKS-SW-REGISTR          PIC X.
011300         88  FIN-REGISTR             VALUE "S".
011400     05  WKS-SW-SOLPORT          PIC X.
011500         88  FIN-SOLPORT             VALUE "S".
011600     05  FILLER                  PIC X(01).
011700******************************************************************
011800*                CONTADORES                                      *
011900******************************************************************
012000 01  WKS-CONTADORES.
012100     05  WKS-TOTAL-CURSOS            PIC 9(06) COMP.
012200     05  WKS-TOTAL-INSCRIPCIONES     PIC 9(06) COMP.
012300     05  WKS-TOTAL-SOLICITUDES       PIC 9(06) COMP.
012400     05  WKS-TOTAL-DISPONIBLES       PIC 9(06) COMP.
012500     05  WKS-TOTAL-INSCRITOS         PIC 9(06) COMP.
012600     05  FILLER                      PIC X(01).
012700******************************************************************
012800*                MAESTRO DE CURSOS EN MEMORIA                    *
012900******************************************************************
013000 01  WKS-TABLA-CURSOS.
013100     05  WKS-TBL-CUR OCCURS 1 TO 2000 TIMES
013200                     DEPENDING ON WKS-TOTAL-CURSOS
013300                     INDEXED BY IDX-CUR.
013400         10  WKS-TBL-CUR-REGISTRO        PIC X(1368).
013500         10  WKS-TBL-CUR-CAMPOS REDEFINES WKS-TBL-CUR-REGISTRO.
013600             15  WKS-TBL-CUR-COURSE-CODE    PIC X(10).
013700             15  WKS-TBL-CUR-TITLE          PIC X(200).
013800             15  FILLER                     PIC X(1000).
013900             15  WKS-TBL-CUR-DEPARTMENT     PIC X(100).
014000             15  FILLER                     PIC X(58).
014100******************************************************************
014200*                MAESTRO DE INSCRIPCIONES EN MEMORIA             *
014300******************************************************************
014400 01  WKS-TABLA-INSCRIPCIONES.
014500     05  WKS-TBL-REG OCCURS 1 TO 20000 TIMES
014600                     DEPENDING ON WKS-TOTAL-INSCRIPCIONES
014700                     INDEXED BY IDX-REG.
014800         10  WKS-TBL-REG-REGISTRO        PIC X(606).
014900         10  WKS-TBL-REG-CAMPOS REDEFINES WKS-TBL-REG-REGISTRO.
015000             15  FILLER                     PIC X(09).
015100             15  WKS-TBL-REG-STUDENT-ID     PIC X(20).
015200             15  WKS-TBL-REG-COURSE-CODE    PIC X(10).
015300             15  FILLER                     PIC X(08).
015400             15  WKS-TBL-REG-STATUS         PIC X(09).
015500                 88  WKS-TBL-ENROLLED           VALUE "ENROLLED".
015600             15  FILLER                     PIC X(550).
015700******************************************************************
015800*                AREAS DE TRABAJO DE LA CLASIFICACION            *
015900******************************************************************
016000 01  WKS-AREAS-TRABAJO.
016100     05  WKS-STUDENT-ID-ACTUAL       PIC X(20).
016200     05  WKS-CURSO-ESTA-INSCRITO     PIC X.
016300         88  ES-CURSO-INSCRITO           VALUE "S".
016400     05  FILLER                      PIC X(01).
016500 01  WKS-LINEA-RESUMEN.
016600     05  WKS-RES-DISPONIBLES         PIC 9(06) VALUE ZEROS.
016700     05  WKS-RES-INSCRITOS           PIC 9(06) VALUE ZEROS.
016800 01  WKS-LINEA-RESUMEN-R REDEFINES WKS-LINEA-RESUMEN.
016900     05  WKS-RES-DISPONIBLES-ED      PIC ZZZZZ9.
017000     05  WKS-RES-INSCRITOS-ED        PIC ZZZZZ9.
017100 PROCEDURE DIVISION.
017200 100-MAIN SECTION.
017300     PERFORM 110-APERTURA-ARCHIVOS
017400     PERFORM 120-CARGA-CURSOS
017500     PERFORM 125-CARGA-INSCRIPCIONES
017600     PERFORM 200-PROCESA-SOLICITUDES-PORTAL
017700     PERFORM 900-CIERRE-ARCHIVOS
017800     STOP RUN.
017900 100-MAIN-E. EXIT.
018000 110-APERTURA-ARCHIVOS SECTION.
018100     OPEN INPUT  COURSE
018200     OPEN INPUT  REGISTR
018300     OPEN INPUT  SOLPORT
018400     OPEN OUTPUT DISPONIB
018500     OPEN OUTPUT INSCRITO
018600     IF FS-COURSE  NOT = 0 OR FS-REGISTR  NOT = 0
018700        OR FS-SOLPORT NOT = 0 OR FS-DISPONIB NOT = 0
018800        OR FS-INSCRITO NOT = 0
018900         DISPLAY "EDU35005 - ERROR EN APERTURA DE ARCHIVOS"
019000             UPON CONSOLE
019100         DISPLAY "FS-COURSE=" FS-COURSE " FS-REGISTR=" FS-REGISTR
019200             " FS-SOLPORT=" FS-SOLPORT UPON CONSOLE
019300         DISPLAY "FS-DISPONIB=" FS-DISPONIB
019400             " FS-INSCRITO=" FS-INSCRITO UPON CONSOLE
019500         MOVE 91 TO RETURN-CODE
019600         CLOSE COURSE REGISTR SOLPORT DISPONIB INSCRITO
019700         STOP RUN
019800     END-IF.
019900 110-APERTURA-ARCHIVOS-E. EXIT.
020000*--------------->  CARGA MAESTRO DE CURSOS A MEMORIA
020100 120-CARGA-CURSOS SECTION.
020200     MOVE ZEROS TO WKS-TOTAL-CURSOS
020300     READ COURSE
020400         AT END SET FIN-COURSE TO TRUE
020500     END-READ
020600     PERFORM 122-CARGA-CURSO UNTIL FIN-COURSE.
020700 120-CARGA-CURSOS-E. EXIT.
020800*--------------->  AGREGA UN CURSO LEIDO A LA TABLA Y AVANZA A LA
020900*                   SIGUIENTE LECTURA
021000 122-CARGA-CURSO SECTION.
021100     ADD 1 TO WKS-TOTAL-CURSOS
021200     SET IDX-CUR TO WKS-TOTAL-CURSOS
021300     MOVE REG-EDCUR01 TO WKS-TBL-CUR-REGISTRO (IDX-CUR)
021400     READ COURSE
021500         AT END SET FIN-COURSE TO TRUE
021600     END-READ.
021700 122-CARGA-CURSO-E. EXIT.
021800*--------------->  CARGA MAESTRO DE INSCRIPCIONES A MEMORIA
021900 125-CARGA-INSCRIPCIONES SECTION.
022000     MOVE ZEROS TO WKS-TOTAL-INSCRIPCIONES
022100     READ REGISTR
022200         AT END SET FIN-REGISTR TO TRUE
022300     END-READ
022400     PERFORM 127-CARGA-INSCRIPCION UNTIL FIN-REGISTR.
022500 125-CARGA-INSCRIPCIONES-E. EXIT.
022600*--------------->  AGREGA UNA INSCRIPCION LEIDA A LA TABLA Y
022700*                   AVANZA A LA SIGUIENTE LECTURA
022800 127-CARGA-INSCRIPCION SECTION.
022900     ADD 1 TO WKS-TOTAL-INSCRIPCIONES
023000     SET IDX-REG TO WKS-TOTAL-INSCRIPCIONES
023100     MOVE REG-EDREG01 TO WKS-TBL-REG-REGISTRO (IDX-REG)
023200     READ REGISTR
023300         AT END SET FIN-REGISTR TO TRUE
023400     END-READ.
023500 127-CARGA-INSCRIPCION-E. EXIT.
023600*--------------->  PROCESA CADA SOLICITUD DE PORTAL, UN
023700*                   ESTUDIANTE POR LINEA (VER EDU35-012)
023800 200-PROCESA-SOLICITUDES-PORTAL SECTION.
023900     MOVE ZEROS TO WKS-TOTAL-SOLICITUDES
024000     MOVE ZEROS TO WKS-TOTAL-DISPONIBLES
024100     MOVE ZEROS TO WKS-TOTAL-INSCRITOS
024200     READ SOLPORT
024300         AT END SET FIN-SOLPORT TO TRUE
024400     END-READ
024500     PERFORM 202-PROCESA-SOLICITUD-PORTAL UNTIL FIN-SOLPORT.
024600 200-PROCESA-SOLICITUDES-PORTAL-E. EXIT.
024700*--------------->  CLASIFICA EL MAESTRO DE CURSOS PARA UN
024800*                   ESTUDIANTE Y AVANZA A LA SIGUIENTE SOLICITUD
024900 202-PROCESA-SOLICITUD-PORTAL SECTION.
025000     ADD 1 TO WKS-TOTAL-SOLICITUDES
025100     MOVE SOP-STUDENT-ID TO WKS-STUDENT-ID-ACTUAL
025200     PERFORM 210-CLASIFICA-CURSOS-DEL-ESTUDIANTE
025300     READ SOLPORT
025400         AT END SET FIN-SOLPORT TO TRUE
025500     END-READ.
025600 202-PROCESA-SOLICITUD-PORTAL-E. EXIT.
025700*--------------->  RECORRE TODO EL MAESTRO DE CURSOS Y CLASIFICA
025800*                   CADA UNO PARA EL ESTUDIANTE ACTUAL
025900 210-CLASIFICA-CURSOS-DEL-ESTUDIANTE SECTION.
026000     IF WKS-TOTAL-CURSOS > ZEROS
026100         SET IDX-CUR TO 1
026200         PERFORM 212-CLASIFICA-UN-CURSO
026300                 UNTIL IDX-CUR > WKS-TOTAL-CURSOS
026400     END-IF.
026500 210-CLASIFICA-CURSOS-DEL-ESTUDIANTE-E. EXIT.
026600*--------------->  CLASIFICA UN CURSO PARA EL ESTUDIANTE ACTUAL Y
026700*                   AVANZA AL SIGUIENTE CURSO
026800 212-CLASIFICA-UN-CURSO SECTION.
026900     PERFORM 220-VERIFICA-INSCRITO-EN-CURSO
027000     IF ES-CURSO-INSCRITO
027100         PERFORM 230-ESCRIBE-INSCRITO
027200     ELSE
027300         PERFORM 240-ESCRIBE-DISPONIBLE
027400     END-IF
027500     SET IDX-CUR UP BY 1.
027600 212-CLASIFICA-UN-CURSO-E. EXIT.
027700*--------------->  BUSCA SI EL ESTUDIANTE TIENE INSCRIPCION
027800*                   ENROLLED VIGENTE PARA EL CURSO ACTUAL
027900*                   (VER EDU35-037)
028000 220-VERIFICA-INSCRITO-EN-CURSO SECTION.
028100     MOVE "N" TO WKS-CURSO-ESTA-INSCRITO
028200     IF WKS-TOTAL-INSCRIPCIONES > ZEROS
028300         SET IDX-REG TO 1
028400         PERFORM 222-COMPARA-INSCRITO-EN-CURSO
028500                 UNTIL IDX-REG > WKS-TOTAL-INSCRIPCIONES
028600                    OR ES-CURSO-INSCRITO
028700     END-IF.
028800 220-VERIFICA-INSCRITO-EN-CURSO-E. EXIT.
028900*--------------->  COMPARA UNA INSCRIPCION CONTRA EL ESTUDIANTE Y
029000*                   CURSO ACTUALES Y AVANZA A LA SIGUIENTE
029100 222-COMPARA-INSCRITO-EN-CURSO SECTION.
029200     IF WKS-TBL-REG-STUDENT-ID (IDX-REG) = WKS-STUDENT-ID-ACTUAL
029300        AND WKS-TBL-REG-COURSE-CODE (IDX-REG) =
029400            WKS-TBL-CUR-COURSE-CODE (IDX-CUR)
029500        AND WKS-TBL-ENROLLED (IDX-REG)
029600         MOVE "S" TO WKS-CURSO-ESTA-INSCRITO
029700     ELSE
029800         SET IDX-REG UP BY 1
029900     END-IF.
030000 222-COMPARA-INSCRITO-EN-CURSO-E. EXIT.
030100*--------------->  AGREGA EL CURSO A LA LISTA DE INSCRITOS
030200 230-ESCRIBE-INSCRITO SECTION.
030300     MOVE WKS-STUDENT-ID-ACTUAL         TO INS-STUDENT-ID
030400     MOVE WKS-TBL-CUR-COURSE-CODE (IDX-CUR) TO INS-COURSE-CODE
030500     MOVE WKS-TBL-CUR-TITLE       (IDX-CUR) TO INS-TITLE
030600     MOVE WKS-TBL-CUR-DEPARTMENT  (IDX-CUR) TO INS-DEPARTMENT
030700     WRITE REG-INSCRITO
030800     ADD 1 TO WKS-TOTAL-INSCRITOS.
030900 230-ESCRIBE-INSCRITO-E. EXIT.
031000*--------------->  AGREGA EL CURSO A LA LISTA DE DISPONIBLES
031100 240-ESCRIBE-DISPONIBLE SECTION.
031200     MOVE WKS-STUDENT-ID-ACTUAL         TO DIS-STUDENT-ID
031300     MOVE WKS-TBL-CUR-COURSE-CODE (IDX-CUR) TO DIS-COURSE-CODE
031400     MOVE WKS-TBL-CUR-TITLE       (IDX-CUR) TO DIS-TITLE
031500     MOVE WKS-TBL-CUR-DEPARTMENT  (IDX-CUR) TO DIS-DEPARTMENT
031600     WRITE REG-DISPONIB
031700     ADD 1 TO WKS-TOTAL-DISPONIBLES.
031800 240-ESCRIBE-DISPONIBLE-E. EXIT.
031900 900-CIERRE-ARCHIVOS SECTION.
032000     MOVE WKS-TOTAL-DISPONIBLES TO WKS-RES-DISPONIBLES
032100     MOVE WKS-TOTAL-INSCRITOS   TO WKS-RES-INSCRITOS
032200     DISPLAY "EDU35005 - SOLICITUDES PROCESADAS: "
032300         WKS-TOTAL-SOLICITUDES UPON CONSOLE
032400     DISPLAY "EDU35005 - CURSOS DISPONIBLES.....: "
032500         WKS-RES-DISPONIBLES-ED UPON CONSOLE
032600     DISPLAY "EDU35005 - CURSOS INSCRITOS.......: "
032700         WKS-RES-INSCRITOS-ED UPON CONSOLE
032800     CLOSE COURSE REGISTR SOLPORT DISPONIB INSCRITO.
032900 900-CIERRE-ARCHIVOS-E. EXIT.
