000100******************************************************************
000200* FECHA       : 14/09/1987                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : EDUCACION - REGISTRO ACADEMICO                   *
000500* PROGRAMA    : EDU35001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE ESTUDIANTES.        *
000800*             : LEE EL MAESTRO ACTUAL Y UN ARCHIVO DE            *
000900*             : SOLICITUDES DE ALTA/CAMBIO, VALIDA QUE EL        *
001000*             : CARNET (STUDENT-ID) Y EL CORREO (EMAIL) SEAN     *
001100*             : UNICOS EN TODO EL MAESTRO (EXCLUYENDO AL PROPIO  *
001200*             : REGISTRO EN UN CAMBIO) Y ESCRIBE EL MAESTRO      *
001300*             : ACTUALIZADO                                      *
001400* ARCHIVOS    : STUDENT (MAESTRO VIEJO), SOLIEST (SOLICITUDES),  *
001500*             : STUDENTN (MAESTRO NUEVO)                         *
001600* ACCION (ES) : A=ALTA, C=CAMBIO                                 *
001700* PROGRAMA(S) : NO APLICA                                        *
001800******************************************************************
001900*----------------------------------------------------------------
002000*        H I S T O R I A L   D E   C A M B I O S
002100*----------------------------------------------------------------
002200* FECHA      PROGR.  PETICION     DESCRIPCION
002300* ---------  ------  -----------  ---------------------------
002400* 14/09/87   PEDR    EDU35-001    VERSION INICIAL DEL PROGRAMA
002500* 02/11/89   PEDR    EDU35-014    SE VALIDA TAMBIEN DUPLICADO
002600*                                 DE CORREO, NO SOLO DE CARNET
002700* 23/05/93   JLQV    EDU35-027    SE AGREGA CONTADOR DE
002800*                                 SOLICITUDES RECHAZADAS AL
002900*                                 RESUMEN DE ESTADISTICAS
003000* 11/02/99   PEDR    EDU35-Y2K    FECHA DE PROCESO A CCYYMMDD
003100*                                 (SIGLO) - PROYECTO Y2K
003200* 30/08/01   MRVQ    EDU35-041    SE CORRIGE EXCLUSION DEL
003300*                                 PROPIO REGISTRO EN CAMBIOS
003400*                                 DE CORREO (QUEDABA RECHAZADO)
003500* 09/06/04   JLQV    EDU35-059    UN CAMBIO CON STUDENT-ID
003600*                                 ORIGINAL INEXISTENTE DEJABA EL
003700*                                 INDICE DE BUSQUEDA EN CERO Y
003800*                                 ACTUALIZABA LA FILA 1 DE LA
003900*                                 TABLA. AHORA SE RECHAZA IGUAL
004000*                                 QUE UN DUPLICADO
004100* 17/09/04   JLQV    EDU35-061    SE ELIMINAN LOS GO TO DE LOS
004200*                                 CICLOS DE LECTURA Y BUSQUEDA.
004300*                                 AHORA SE MANEJAN CON PERFORM
004400*                                 ... UNTIL, CONFORME AL
004500*                                 ESTANDAR DEL DEPARTAMENTO
004600* 28/10/04   MRVQ    EDU35-067    SE QUITA EL SWITCH UPSI-0 DE
004700*                                 MODO PRUEBA, QUE NO SE USABA EN
004800*                                 NINGUN PROCESO Y DUPLICABA EL
004900*                                 NOMBRE EN WORKING-STORAGE. SE
005000*                                 QUITA TAMBIEN COMP DE LOS
005100*                                 ESTADOS DE ARCHIVO PARA IGUALAR
005200*                                 AL RESTO DE LOS PROGRAMAS
005300******************************************************************
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID.    EDU35001.
005600 AUTHOR.        ERICK RAMIREZ.
005700 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
005800 DATE-WRITTEN.  14/09/1987.
005900 DATE-COMPILED.
006000 SECURITY.      CONFIDENCIAL - USO INTERNO.
006100*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     CLASS CLASE-ALFABETICA IS "A" THRU "Z".
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT STUDENT   ASSIGN TO STUDENT
006900            FILE STATUS IS FS-STUDENT.
007000     SELECT SOLIEST   ASSIGN TO SOLIEST
007100            FILE STATUS IS FS-SOLIEST.
007200     SELECT STUDENTN  ASSIGN TO STUDENTN
007300            FILE STATUS IS FS-STUDENTN.
007400 DATA DIVISION.
007500 FILE SECTION.
007600*----------------------------------------------------------------
007700*          MAESTRO DE ESTUDIANTES - LECTURA (VIEJO)
007800*----------------------------------------------------------------
007900 FD  STUDENT.
008000     COPY EDSTU01.
008100*----------------------------------------------------------------
008200*          ARCHIVO DE SOLICITUDES DE ALTA / CAMBIO
008300*----------------------------------------------------------------
008400 FD  SOLIEST.
008500 01  REG-SOLIEST.
008600     05  SOL-ACTION                  PIC X(01).
008700         88  SOL-ALTA                          VALUE "A".
008800         88  SOL-CAMBIO                        VALUE "C".
008900     05  SOL-ORIGINAL-STUDENT-ID     PIC X(20).
009000     05  SOL-DATOS-ESTUDIANTE.
009100         10  SOL-STUDENT-ID          PIC X(20).
009200         10  SOL-FIRST-NAME          PIC X(50).
009300         10  SOL-LAST-NAME           PIC X(50).
009400         10  SOL-EMAIL               PIC X(100).
009500         10  SOL-PHONE-NUMBER        PIC X(20).
009600         10  SOL-DATE-OF-BIRTH       PIC 9(08).
009700         10  SOL-DEPARTMENT          PIC X(100).
009800         10  SOL-ENROLLMENT-YEAR     PIC 9(04).
009900     05  FILLER                      PIC X(20).
010000*----------------------------------------------------------------
010100*          MAESTRO DE ESTUDIANTES - ESCRITURA (NUEVO)
010200*----------------------------------------------------------------
010300 FD  STUDENTN.
010400 01  REG-STUDENTN                    PIC X(402).
010500******************************************************************
010600 WORKING-STORAGE SECTION.
010700******************************************************************
010800*                     VARIABLES FILE STATUS
010900 01  FS-STUDENT                      PIC 9(02) VALUE ZEROS.
011000 01  FS-SOLIEST                      PIC 9(02) VALUE ZEROS.
011100 01  FS-STUDENTN                     PIC 9(02) VALUE ZEROS.
011200*                     INDICADORES DE FIN DE ARCHIVO
011300 01  WKS-INDICADORES.
011400     05  WKS-FIN-STUDENT             PIC X(01) VALUE "N".
011500         88  FIN-STUDENT                       VALUE "S".
011600     05  WKS-FIN-SOLIEST             PIC X(01) VALUE "N".
011700         88  FIN-SOLIEST                       VALUE "S".
011800     05  FILLER                      PIC X(01).
011900*                     FECHA DE PROCESO (SIGLO COMPLETO, Y2K)
012000 01  WKS-FECHA-PROCESO               PIC 9(08) VALUE ZEROS.
012100 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
012200     05  WKS-PROC-CCYY               PIC 9(04).
012300     05  WKS-PROC-MM                 PIC 9(02).
012400     05  WKS-PROC-DD                 PIC 9(02).
012500*                     CONTADORES Y ACUMULADORES
012600 01  WKS-CONTADORES.
012700     05  WKS-TOTAL-LEIDOS            PIC 9(06) COMP VALUE ZEROS.
012800     05  WKS-TOTAL-ALTAS-OK          PIC 9(06) COMP VALUE ZEROS.
012900     05  WKS-TOTAL-CAMBIOS-OK        PIC 9(06) COMP VALUE ZEROS.
013000     05  WKS-TOTAL-RECHAZADAS        PIC 9(06) COMP VALUE ZEROS.
013100     05  WKS-TOTAL-ESTUDIANTES       PIC 9(06) COMP VALUE ZEROS.
013200     05  FILLER                      PIC X(01).
013300 01  WKS-LINEA-RESUMEN-RECHAZOS.
013400     05  WKS-RECH-ID                 PIC 9(06) VALUE ZEROS.
013500     05  WKS-RECH-EMAIL              PIC 9(06) VALUE ZEROS.
013600     05  WKS-RECH-CAMBIO             PIC 9(06) VALUE ZEROS.
013700 01  WKS-LINEA-RESUMEN-R REDEFINES WKS-LINEA-RESUMEN-RECHAZOS.
013800     05  WKS-RECH-ID-ED              PIC ZZZZZ9.
013900     05  WKS-RECH-EMAIL-ED           PIC ZZZZZ9.
014000     05  WKS-RECH-CAMBIO-ED          PIC ZZZZZ9.
014100*------------------------------------------------------------
014200*     TABLA EN MEMORIA DEL MAESTRO DE ESTUDIANTES, CARGADA
014300*     UNA SOLA VEZ AL INICIO PARA PODER VALIDAR UNICIDAD
014400*     CONTRA TODO EL MAESTRO (NO SOLO CONTRA EL SIGUIENTE
014500*     REGISTRO, COMO EN UN MATCH SECUENCIAL SIMPLE)
014600*------------------------------------------------------------
014700 01  WKS-TABLA-ESTUDIANTES.
014800     05  WKS-TBL-ESTUDIANTE OCCURS 1 TO 5000 TIMES
014900             DEPENDING ON WKS-TOTAL-ESTUDIANTES
015000             INDEXED BY IDX-EST.
015100         10  WKS-TBL-EST-REGISTRO    PIC X(402).
015200         10  WKS-TBL-EST-CAMPOS REDEFINES
015300                 WKS-TBL-EST-REGISTRO.
015400             15  WKS-TBL-EST-STUDENT-ID    PIC X(20).
015500             15  WKS-TBL-EST-FIRST-NAME    PIC X(50).
015600             15  WKS-TBL-EST-LAST-NAME     PIC X(50).
015700             15  WKS-TBL-EST-EMAIL         PIC X(100).
015800             15  FILLER                    PIC X(182).
015900*                     BANDERAS DE VALIDACION
016000 01  WKS-VALIDACION.
016100     05  WKS-DUPLICADO-ID            PIC X(01) VALUE "N".
016200         88  ES-DUPLICADO-ID                   VALUE "S".
016300     05  WKS-DUPLICADO-EMAIL         PIC X(01) VALUE "N".
016400         88  ES-DUPLICADO-EMAIL                VALUE "S".
016500     05  WKS-CAMBIO-NO-ENCONTRADO    PIC X(01) VALUE "N".
016600         88  ES-CAMBIO-NO-ENCONTRADO           VALUE "S".
016700     05  WKS-INDICE-ENCONTRADO       PIC 9(06) COMP VALUE ZEROS.
016800     05  FILLER                      PIC X(01).
016900*
017000 PROCEDURE DIVISION.
017100*----------------------------------------------------------------
017200*                    SECCION PRINCIPAL DEL PROGRAMA
017300*----------------------------------------------------------------
017400 100-MAIN SECTION.
017500     PERFORM 110-APERTURA-ARCHIVOS
017600     PERFORM 120-CARGA-MAESTRO-ESTUDIANTES
017700     PERFORM 200-PROCESA-SOLICITUDES
017800     PERFORM 300-REESCRIBE-MAESTRO
017900     PERFORM 400-ESTADISTICAS
018000     PERFORM 900-CIERRE-ARCHIVOS
018100     STOP RUN.
018200 100-MAIN-E. EXIT.
018300*----------------------------------------------------------------
018400*                    APERTURA DE ARCHIVOS
018500*----------------------------------------------------------------
018600 110-APERTURA-ARCHIVOS SECTION.
018700     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
018800     OPEN INPUT  STUDENT
018900     OPEN INPUT  SOLIEST
019000     OPEN OUTPUT STUDENTN
019100     IF FS-STUDENT NOT = 0 OR FS-SOLIEST NOT = 0
019200                           OR FS-STUDENTN NOT = 0
019300        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
019400                 UPON CONSOLE
019500        DISPLAY "     HUBO UN ERROR AL ABRIR LOS ARCHIVOS        "
019600                 UPON CONSOLE
019700        DISPLAY " FS-STUDENT  : (" FS-STUDENT ")" UPON CONSOLE
019800        DISPLAY " FS-SOLIEST  : (" FS-SOLIEST ")" UPON CONSOLE
019900        DISPLAY " FS-STUDENTN : (" FS-STUDENTN ")" UPON CONSOLE
020000        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
020100                 UPON CONSOLE
020200        MOVE 91 TO RETURN-CODE
020300        PERFORM 900-CIERRE-ARCHIVOS
020400        STOP RUN
020500     END-IF.
020600 110-APERTURA-ARCHIVOS-E. EXIT.
020700*----------------------------------------------------------------
020800*          CARGA EL MAESTRO ACTUAL COMPLETO EN LA TABLA
020900*----------------------------------------------------------------
021000 120-CARGA-MAESTRO-ESTUDIANTES SECTION.
021100     READ STUDENT
021200          AT END SET FIN-STUDENT TO TRUE
021300     END-READ
021400     PERFORM 125-CARGA-ESTUDIANTE UNTIL FIN-STUDENT.
021500 120-CARGA-MAESTRO-ESTUDIANTES-E. EXIT.
021600*----------------------------------------------------------------
021700*          AGREGA UN REGISTRO LEIDO DEL MAESTRO A LA TABLA
021800*          Y AVANZA A LA SIGUIENTE LECTURA
021900*----------------------------------------------------------------
022000 125-CARGA-ESTUDIANTE SECTION.
022100     ADD 1 TO WKS-TOTAL-ESTUDIANTES
022200     SET IDX-EST TO WKS-TOTAL-ESTUDIANTES
022300     MOVE REG-EDSTU01 TO WKS-TBL-EST-REGISTRO (IDX-EST)
022400     READ STUDENT
022500          AT END SET FIN-STUDENT TO TRUE
022600     END-READ.
022700 125-CARGA-ESTUDIANTE-E. EXIT.
022800*----------------------------------------------------------------
022900*          CICLO PRINCIPAL DE SOLICITUDES DE ALTA / CAMBIO
023000*----------------------------------------------------------------
023100 200-PROCESA-SOLICITUDES SECTION.
023200     READ SOLIEST
023300          AT END SET FIN-SOLIEST TO TRUE
023400     END-READ
023500     PERFORM 205-PROCESA-SOLICITUD UNTIL FIN-SOLIEST.
023600 200-PROCESA-SOLICITUDES-E. EXIT.
023700*----------------------------------------------------------------
023800*          VALIDA, CLASIFICA Y APLICA UNA SOLICITUD, Y AVANZA
023900*          A LA SIGUIENTE LECTURA
024000*----------------------------------------------------------------
024100 205-PROCESA-SOLICITUD SECTION.
024200     ADD 1 TO WKS-TOTAL-LEIDOS
024300     PERFORM 210-VALIDA-UNICIDAD-ESTUDIANTE
024400     IF SOL-CAMBIO AND WKS-INDICE-ENCONTRADO = 0
024500        SET ES-CAMBIO-NO-ENCONTRADO TO TRUE
024600     END-IF
024700     EVALUATE TRUE
024800         WHEN ES-DUPLICADO-ID OR ES-DUPLICADO-EMAIL
024900                       OR ES-CAMBIO-NO-ENCONTRADO
025000             ADD 1 TO WKS-TOTAL-RECHAZADAS
025100             PERFORM 230-DESPLIEGA-RECHAZO
025200         WHEN SOL-ALTA
025300             PERFORM 220-AGREGA-ESTUDIANTE
025400             ADD 1 TO WKS-TOTAL-ALTAS-OK
025500         WHEN SOL-CAMBIO
025600             PERFORM 225-ACTUALIZA-ESTUDIANTE
025700             ADD 1 TO WKS-TOTAL-CAMBIOS-OK
025800     END-EVALUATE
025900     READ SOLIEST
026000          AT END SET FIN-SOLIEST TO TRUE
026100     END-READ.
026200 205-PROCESA-SOLICITUD-E. EXIT.
026300*----------------------------------------------------------------
026400*     VALIDA QUE EL STUDENT-ID Y EL EMAIL DE LA SOLICITUD NO
026500*     COLISIONEN CON NINGUN OTRO REGISTRO DE LA TABLA. EN UN
026600*     CAMBIO (SOL-CAMBIO) SE EXCLUYE EL PROPIO REGISTRO QUE SE
026700*     ESTA ACTUALIZANDO (VER EDU35-041). SI EL CAMBIO NO
026800*     ENCUENTRA SU STUDENT-ID ORIGINAL, WKS-INDICE-ENCONTRADO
026900*     QUEDA EN CERO Y LA SOLICITUD SE RECHAZA (VER EDU35-059)
027000*----------------------------------------------------------------
027100 210-VALIDA-UNICIDAD-ESTUDIANTE SECTION.
027200     MOVE "N" TO WKS-DUPLICADO-ID
027300     MOVE "N" TO WKS-DUPLICADO-EMAIL
027400     MOVE "N" TO WKS-CAMBIO-NO-ENCONTRADO
027500     MOVE ZEROS TO WKS-INDICE-ENCONTRADO
027600     IF WKS-TOTAL-ESTUDIANTES > 0
027700        SET IDX-EST TO 1
027800        PERFORM 215-COMPARA-ESTUDIANTE
027900                UNTIL IDX-EST > WKS-TOTAL-ESTUDIANTES
028000     END-IF.
028100 210-VALIDA-UNICIDAD-ESTUDIANTE-E. EXIT.
028200*----------------------------------------------------------------
028300*          COMPARA UN RENGLON DE LA TABLA CONTRA LA SOLICITUD
028400*          Y AVANZA AL SIGUIENTE RENGLON (VER EDU35-061)
028500*----------------------------------------------------------------
028600 215-COMPARA-ESTUDIANTE SECTION.
028700     IF SOL-CAMBIO
028800        AND WKS-TBL-EST-STUDENT-ID (IDX-EST)
028900                          = SOL-ORIGINAL-STUDENT-ID
029000        MOVE IDX-EST TO WKS-INDICE-ENCONTRADO
029100     ELSE
029200        IF WKS-TBL-EST-STUDENT-ID (IDX-EST)
029300                          = SOL-STUDENT-ID
029400           SET ES-DUPLICADO-ID TO TRUE
029500        END-IF
029600        IF WKS-TBL-EST-EMAIL (IDX-EST) = SOL-EMAIL
029700           SET ES-DUPLICADO-EMAIL TO TRUE
029800        END-IF
029900     END-IF
030000     SET IDX-EST UP BY 1.
030100 215-COMPARA-ESTUDIANTE-E. EXIT.
030200*----------------------------------------------------------------
030300*          AGREGA UN NUEVO ESTUDIANTE AL FINAL DE LA TABLA
030400*----------------------------------------------------------------
030500 220-AGREGA-ESTUDIANTE SECTION.
030600     ADD 1 TO WKS-TOTAL-ESTUDIANTES
030700     SET IDX-EST TO WKS-TOTAL-ESTUDIANTES
030800     MOVE SPACES              TO WKS-TBL-EST-REGISTRO (IDX-EST)
030900     MOVE SOL-STUDENT-ID      TO WKS-TBL-EST-STUDENT-ID (IDX-EST)
031000     MOVE SOL-FIRST-NAME      TO WKS-TBL-EST-FIRST-NAME (IDX-EST)
031100     MOVE SOL-LAST-NAME       TO WKS-TBL-EST-LAST-NAME (IDX-EST)
031200     MOVE SOL-EMAIL           TO WKS-TBL-EST-EMAIL (IDX-EST)
031300     PERFORM 227-COMPLETA-CAMPOS-RESTANTES.
031400 220-AGREGA-ESTUDIANTE-E. EXIT.
031500*----------------------------------------------------------------
031600*          ACTUALIZA EL REGISTRO YA UBICADO EN 210
031700*----------------------------------------------------------------
031800 225-ACTUALIZA-ESTUDIANTE SECTION.
031900     SET IDX-EST TO WKS-INDICE-ENCONTRADO
032000     MOVE SPACES              TO WKS-TBL-EST-REGISTRO (IDX-EST)
032100     MOVE SOL-STUDENT-ID      TO WKS-TBL-EST-STUDENT-ID (IDX-EST)
032200     MOVE SOL-FIRST-NAME      TO WKS-TBL-EST-FIRST-NAME (IDX-EST)
032300     MOVE SOL-LAST-NAME       TO WKS-TBL-EST-LAST-NAME (IDX-EST)
032400     MOVE SOL-EMAIL           TO WKS-TBL-EST-EMAIL (IDX-EST)
032500     PERFORM 227-COMPLETA-CAMPOS-RESTANTES.
032600 225-ACTUALIZA-ESTUDIANTE-E. EXIT.
032700*----------------------------------------------------------------
032800*     ARMA EL REGISTRO COMPLETO (RESTO DE CAMPOS QUE NO
032900*     PARTICIPAN EN LA VALIDACION DE UNICIDAD) A PARTIR DEL
033000*     REGISTRO DE ENTRADA REG-EDSTU01 REUTILIZADO COMO AREA
033100*     DE TRABAJO
033200*----------------------------------------------------------------
033300 227-COMPLETA-CAMPOS-RESTANTES SECTION.
033400     MOVE SOL-STUDENT-ID      TO EST-STUDENT-ID
033500     MOVE SOL-FIRST-NAME      TO EST-FIRST-NAME
033600     MOVE SOL-LAST-NAME       TO EST-LAST-NAME
033700     MOVE SOL-EMAIL           TO EST-EMAIL
033800     MOVE SOL-PHONE-NUMBER    TO EST-PHONE-NUMBER
033900     MOVE SOL-DATE-OF-BIRTH   TO EST-DATE-OF-BIRTH
034000     MOVE SOL-DEPARTMENT      TO EST-DEPARTMENT
034100     MOVE SOL-ENROLLMENT-YEAR TO EST-ENROLLMENT-YEAR
034200     MOVE REG-EDSTU01         TO WKS-TBL-EST-REGISTRO (IDX-EST).
034300 227-COMPLETA-CAMPOS-RESTANTES-E. EXIT.
034400*----------------------------------------------------------------
034500*                    RECHAZO DE LA SOLICITUD
034600*----------------------------------------------------------------
034700 230-DESPLIEGA-RECHAZO SECTION.
034800     DISPLAY "-------------------------------------------------"
034900             UPON CONSOLE
035000     DISPLAY "SOLICITUD RECHAZADA, CARNET: " SOL-STUDENT-ID
035100             UPON CONSOLE
035200     IF ES-DUPLICADO-ID
035300        DISPLAY "  MOTIVO: STUDENT-ID YA EXISTE" UPON CONSOLE
035400        ADD 1 TO WKS-RECH-ID
035500     END-IF
035600     IF ES-DUPLICADO-EMAIL
035700        DISPLAY "  MOTIVO: EMAIL YA EXISTE" UPON CONSOLE
035800        ADD 1 TO WKS-RECH-EMAIL
035900     END-IF
036000     IF ES-CAMBIO-NO-ENCONTRADO
036100        DISPLAY "  MOTIVO: CAMBIO SIN STUDENT-ID ORIGINAL EN MAESTRO"
036200                UPON CONSOLE
036300        ADD 1 TO WKS-RECH-CAMBIO
036400     END-IF
036500     DISPLAY "-------------------------------------------------"
036600             UPON CONSOLE.
036700 230-DESPLIEGA-RECHAZO-E. EXIT.
036800*----------------------------------------------------------------
036900*          REESCRIBE EL MAESTRO COMPLETO DESDE LA TABLA
037000*----------------------------------------------------------------
037100 300-REESCRIBE-MAESTRO SECTION.
037200     IF WKS-TOTAL-ESTUDIANTES > 0
037300        SET IDX-EST TO 1
037400        PERFORM 305-ESCRIBE-ESTUDIANTE
037500                UNTIL IDX-EST > WKS-TOTAL-ESTUDIANTES
037600     END-IF.
037700 300-REESCRIBE-MAESTRO-E. EXIT.
037800*----------------------------------------------------------------
037900*          ESCRIBE UN RENGLON DE LA TABLA EN EL MAESTRO NUEVO
038000*          Y AVANZA AL SIGUIENTE RENGLON
038100*----------------------------------------------------------------
038200 305-ESCRIBE-ESTUDIANTE SECTION.
038300     MOVE WKS-TBL-EST-REGISTRO (IDX-EST) TO REG-STUDENTN
038400     WRITE REG-STUDENTN
038500     SET IDX-EST UP BY 1.
038600 305-ESCRIBE-ESTUDIANTE-E. EXIT.
038700*----------------------------------------------------------------
038800*                    RESUMEN DE ESTADISTICAS
038900*----------------------------------------------------------------
039000 400-ESTADISTICAS SECTION.
039100     DISPLAY "=================================================="
039200             UPON CONSOLE
039300     DISPLAY "     EDU35001 - MANTENIMIENTO DE ESTUDIANTES      "
039400             UPON CONSOLE
039500     DISPLAY "=================================================="
039600             UPON CONSOLE
039700     DISPLAY "SOLICITUDES LEIDAS    : " WKS-TOTAL-LEIDOS
039800             UPON CONSOLE
039900     DISPLAY "ALTAS ACEPTADAS       : " WKS-TOTAL-ALTAS-OK
040000             UPON CONSOLE
040100     DISPLAY "CAMBIOS ACEPTADOS     : " WKS-TOTAL-CAMBIOS-OK
040200             UPON CONSOLE
040300     DISPLAY "SOLICITUDES RECHAZADAS: " WKS-TOTAL-RECHAZADAS
040400             UPON CONSOLE
040500     DISPLAY "TOTAL EN MAESTRO NUEVO: " WKS-TOTAL-ESTUDIANTES
040600             UPON CONSOLE
040700     DISPLAY "RECHAZOS POR STUDENT-ID: " WKS-RECH-ID-ED
040800             UPON CONSOLE
040900     DISPLAY "RECHAZOS POR EMAIL.....: " WKS-RECH-EMAIL-ED
041000             UPON CONSOLE
041100     DISPLAY "RECHAZOS POR CAMBIO....: " WKS-RECH-CAMBIO-ED
041200             UPON CONSOLE
041300     DISPLAY "=================================================="
041400             UPON CONSOLE.
041500 400-ESTADISTICAS-E. EXIT.
041600*----------------------------------------------------------------
041700*                    CIERRE DE ARCHIVOS
041800*----------------------------------------------------------------
041900 900-CIERRE-ARCHIVOS SECTION.
042000     CLOSE STUDENT
042100     CLOSE SOLIEST
042200     CLOSE STUDENTN.
042300 900-CIERRE-ARCHIVOS-E. EXIT.
