000100******************************************************************
000200* FECHA       : 05/10/1987                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : EDUCACION - REGISTRO ACADEMICO                   *
000500* PROGRAMA    : EDU35004                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALIFICA LAS INSCRIPCIONES CONTRA LAS NOTAS       *
000800*             : RECIBIDAS, DERIVA LETRA Y PUNTEO GPA, ESCRIBE EL  *
000900*             : MAESTRO DE RESULTADOS Y PRODUCE EL REPORTE DE     *
001000*             : INSCRIPCIONES CON PROMEDIO DE NOTAS POR CURSO Y   *
001100*             : PROMEDIO DE GPA POR ESTUDIANTE                    *
001200* ARCHIVOS    : STUDENT, COURSE, REGISTR, NOTASIN, RESULT,        *
001300*             : RESULTN, REPORTE (PS SALIDA)                      *
001400* PROGRAMA(S) : NINGUNO                                           *
001500******************************************************************
001600*----------------------------------------------------------------
001700*        H I S T O R I A L   D E   C A M B I O S
001800*----------------------------------------------------------------
001900* FECHA      PROGR.  PETICION     DESCRIPCION
002000* ---------  ------  -----------  ---------------------------
002100* 05/10/87   PEDR    EDU35-004    VERSION INICIAL. CALIFICA
002200*                                 INSCRIPCIONES Y GENERA EL
002300*                                 REPORTE DE INSCRIPCIONES
002400* 12/03/91   PEDR    EDU35-011    SE AGREGA VALIDACION DE QUE LA
002500*                                 INSCRIPCION REFERIDA POR LA
002600*                                 NOTA EXISTA EN EL MAESTRO
002700* 04/01/95   JLQV    EDU35-036    SE AGREGA EL PROMEDIO DE GPA
002800*                                 POR ESTUDIANTE A LAS
002900*                                 ESTADISTICAS DE CONSOLA
003000* 11/02/99   PEDR    EDU35-Y2K    SE AMPLIA FECHA DE RESULTADO A
003100*                                 CCYYMMDD (SIGLO) - PROYECTO Y2K
003200* 14/05/02   MRVQ    EDU35-049    SE RECHAZA UNA SEGUNDA NOTA
003300*                                 PARA UNA INSCRIPCION QUE YA
003400*                                 TIENE RESULTADO REGISTRADO
003500* 22/04/04   JLQV    EDU35-058    EL FEEDBACK DEL CATEDRATICO Y LA
003600*                                 FECHA DE RESULTADO QUEDABAN EN
003700*                                 BLANCO EN EL MAESTRO NUEVO. SE
003800*                                 AGREGAN AL AREA DE TRABAJO Y SE
003900*                                 TRASLADAN AL ESCRIBIR EL RESULTADO
004000* 17/09/04   JLQV    EDU35-064    SE ELIMINAN LOS GO TO DE LOS
004100*                                 CICLOS DE LECTURA Y BUSQUEDA.
004200*                                 AHORA SE MANEJAN CON PERFORM
004300*                                 ... UNTIL, CONFORME AL
004400*                                 ESTANDAR DEL DEPARTAMENTO
004500* 24/09/04   MRVQ    EDU35-065    UNA LINEA DE NOTASIN SIN NOTA NO
004600*                                 TRAE MARKS. SE AGREGA INDICADOR
004700*                                 NOT-MARKS-IND AL REGISTRO Y SE
004800*                                 OMITE 220-CALCULA-NOTA-Y-GPA
004900*                                 CUANDO NO VIENE NOTA; GRADE
005000*                                 QUEDA EN BLANCO Y GPA-POINTS SIN
005100*                                 CALCULAR (NO SE ASUME CERO)
005200* 28/10/04   MRVQ    EDU35-070    SE QUITA COMP DE LOS ESTADOS DE
005300*                                 ARCHIVO Y SE COMPARAN NUMERICOS
005400*                                 (NOT = 0) EN VEZ DE CONTRA "00",
005500*                                 PARA IGUALAR AL RESTO DE LOS
005600*                                 PROGRAMAS DEL DEPARTAMENTO
005700******************************************************************
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID.     EDU35004.
006000 AUTHOR.         ERICK RAMIREZ.
006100 INSTALLATION.   DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
006200 DATE-WRITTEN.   05/10/1987.
006300 DATE-COMPILED.
006400 SECURITY.       CONFIDENCIAL - USO INTERNO.
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS CLASE-NUMERICA   IS "0" THRU "9"
007000     SWITCH-0 IS UPSI-0 ON STATUS IS UPSI-0-ON
007100                        OFF STATUS IS UPSI-0-OFF.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT STUDENT      ASSIGN TO STUDENT
007500                         FILE STATUS IS FS-STUDENT.
007600     SELECT COURSE       ASSIGN TO COURSE
007700                         FILE STATUS IS FS-COURSE.
007800     SELECT REGISTR      ASSIGN TO REGISTR
007900                         FILE STATUS IS FS-REGISTR.
008000     SELECT NOTASIN      ASSIGN TO NOTASIN
008100                         FILE STATUS IS FS-NOTASIN.
008200     SELECT RESULT       ASSIGN TO RESULT
008300                         FILE STATUS IS FS-RESULT.
008400     SELECT RESULTN      ASSIGN TO RESULTN
008500                         FILE STATUS IS FS-RESULTN.
008600     SELECT REPORTE      ASSIGN TO REPORTE
008700                         FILE STATUS IS FS-REPORTE.
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  STUDENT.
009100     COPY EDSTU01.
009200 FD  COURSE.
009300     COPY EDCUR01.
009400 FD  REGISTR.
009500     COPY EDREG01.
009600*--------------->  ARCHIVO DE NOTAS A CALIFICAR, UNA LINEA POR
009700*                   INSCRIPCION (REGISTRATION-ID, MARKS, FEEDBACK).
009800*                   NOT-MARKS-IND EN "N" O EN BLANCO INDICA QUE EL
009900*                   CATEDRATICO NO HA REPORTADO NOTA TODAVIA
010000*                   (EDU35-065)
010100 FD  NOTASIN.
010200 01  REG-NOTASIN.
010300     05  NOT-REGISTRATION-ID         PIC 9(09).
010400     05  NOT-MARKS-IND               PIC X(01).
010500         88  NOT-MARKS-PRESENTE               VALUE "S".
010600         88  NOT-MARKS-AUSENTE                 VALUE "N", SPACES.
010700     05  NOT-MARKS                   PIC S9(03)V9(02) COMP-3.
010800     05  NOT-FEEDBACK                PIC X(500).
010900     05  FILLER                      PIC X(49).
011000 FD  RESULT.
011100     COPY EDRES01.
011200*--------------->  MAESTRO DE RESULTADOS REESCRITO COMPLETO
011300 FD  RESULTN.
011400 01  REG-RESULTN                     PIC X(574).
011500 FD  REPORTE.
011600 01  PRINT-LINE                      PIC X(100).
011700 WORKING-STORAGE SECTION.
011800******************************************************************
011900*                ESTADOS DE ARCHIVO                              *
012000******************************************************************
012100 01  WKS-ESTADOS-ARCHIVO.
012200     05  FS-STUDENT              PIC 9(02) VALUE ZEROS.
012300     05  FS-COURSE               PIC 9(02) VALUE ZEROS.
012400     05  FS-REGISTR              PIC 9(02) VALUE ZEROS.
012500     05  FS-NOTASIN              PIC 9(02) VALUE ZEROS.
012600     05  FS-RESULT               PIC 9(02) VALUE ZEROS.
012700     05  FS-RESULTN              PIC 9(02) VALUE ZEROS.
012800     05  FS-REPORTE              PIC 9(02) VALUE ZEROS.
012900     05  FILLER                  PIC X(01).
013000******************************************************************
013100*                INDICADORES DE FIN DE ARCHIVO                   *
013200******************************************************************
013300 01  WKS-INDICADORES.
013400     05  WKS-SW-STUDENT          PIC X.
013500         88  FIN-STUDENT             VALUE "S".
013600     05  WKS-SW-COURSE           PIC X.
013700         88  FIN-COURSE              VALUE "S".
013800     05  WKS-SW-REGISTR          PIC X.
013900         88  FIN-REGISTR             VALUE "S".
014000     05  WKS-SW-NOTASIN          PIC X.
014100         88  FIN-NOTASIN             VALUE "S".
014200     05  WKS-SW-RESULT           PIC X.
014300         88  FIN-RESULT              VALUE "S".
014400     05  WKS-SW-CURSOS-DEL-REPORTE  PIC X.
014500         88  FIN-CURSOS-DEL-REPORTE     VALUE "S".
014600     05  WKS-SW-INSCRIP-DEL-CURSO   PIC X.
014700         88  FIN-INSCRIP-DEL-CURSO      VALUE "S".
014800     05  WKS-SW-ESTUDIANTES-STATS   PIC X.
014900         88  FIN-ESTUDIANTES-STATS      VALUE "S".
015000     05  FILLER                     PIC X(01).
015100******************************************************************
015200*                FECHA DE PROCESO                                *
015300******************************************************************
015400 01  WKS-FECHA-PROCESO               PIC 9(08) COMP.
015500 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
015600     05  WKS-FP-CCYY                 PIC 9(04).
015700     05  WKS-FP-MM                   PIC 9(02).
015800     05  WKS-FP-DD                   PIC 9(02).
015900******************************************************************
016000*                CONTADORES                                      *
016100******************************************************************
016200 01  WKS-CONTADORES.
016300     05  WKS-TOTAL-ESTUDIANTES       PIC 9(06) COMP.
016400     05  WKS-TOTAL-CURSOS            PIC 9(06) COMP.
016500     05  WKS-TOTAL-INSCRIPCIONES     PIC 9(06) COMP.
016600     05  WKS-TOTAL-RESULTADOS        PIC 9(06) COMP.
016700     05  WKS-TOTAL-NOTAS-LEIDAS      PIC 9(06) COMP.
016800     05  WKS-TOTAL-NOTAS-OK          PIC 9(06) COMP.
016900     05  WKS-TOTAL-NOTAS-RECHAZ      PIC 9(06) COMP.
017000     05  WKS-TOTAL-COURSES-REPORTE   PIC 9(06) COMP.
017100     05  WKS-TOTAL-RESULT-REPORTE    PIC 9(06) COMP.
017200     05  FILLER                      PIC X(01).
017300******************************************************************
017400*                MAESTRO DE ESTUDIANTES EN MEMORIA (NOMBRES)      *
017500******************************************************************
017600 01  WKS-TABLA-ESTUDIANTES.
017700     05  WKS-TBL-EST OCCURS 1 TO 20000 TIMES
017800                     DEPENDING ON WKS-TOTAL-ESTUDIANTES
017900                     INDEXED BY IDX-EST.
018000         10  WKS-TBL-EST-STUDENT-ID      PIC X(20).
018100         10  WKS-TBL-EST-FIRST-NAME      PIC X(50).
018200         10  WKS-TBL-EST-LAST-NAME       PIC X(50).
018300         10  FILLER                      PIC X(01).
018400******************************************************************
018500*                MAESTRO DE CURSOS EN MEMORIA (TITULO/DEPTO)      *
018600******************************************************************
018700 01  WKS-TABLA-CURSOS.
018800     05  WKS-TBL-CUR OCCURS 1 TO 2000 TIMES
018900                     DEPENDING ON WKS-TOTAL-CURSOS
019000                     INDEXED BY IDX-CUR.
019100         10  WKS-TBL-CUR-COURSE-CODE     PIC X(10).
019200         10  WKS-TBL-CUR-TITLE           PIC X(200).
019300         10  WKS-TBL-CUR-DEPARTMENT      PIC X(100).
019400         10  FILLER                      PIC X(01).
019500******************************************************************
019600*                MAESTRO DE INSCRIPCIONES EN MEMORIA              *
019700******************************************************************
019800 01  WKS-TABLA-INSCRIPCIONES.
019900     05  WKS-TBL-REG OCCURS 1 TO 20000 TIMES
020000                     DEPENDING ON WKS-TOTAL-INSCRIPCIONES
020100                     INDEXED BY IDX-REG.
020200         10  WKS-TBL-REG-REGISTRATION-ID PIC 9(09).
020300         10  WKS-TBL-REG-STUDENT-ID      PIC X(20).
020400         10  WKS-TBL-REG-COURSE-CODE     PIC X(10).
020500         10  FILLER                      PIC X(01).
020600******************************************************************
020700*                TABLA DE RESULTADOS (EXISTENTES + CALIFICADOS)   *
020800******************************************************************
020900 01  WKS-TABLA-RESULTADOS.
021000     05  WKS-TBL-RES OCCURS 1 TO 20000 TIMES
021100                     DEPENDING ON WKS-TOTAL-RESULTADOS
021200                     INDEXED BY IDX-RES.
021300         10  WKS-TBL-RES-REGISTRO        PIC X(574).
021400         10  WKS-TBL-RES-CAMPOS REDEFINES WKS-TBL-RES-REGISTRO.
021500             15  WKS-TBL-RES-REGISTRATION-ID PIC 9(09).
021600             15  WKS-TBL-RES-MARKS       PIC S9(03)V9(02) COMP-3.
021700             15  WKS-TBL-RES-GRADE       PIC X(02).
021800             15  WKS-TBL-RES-GPA-POINTS  PIC S9(01)V9(02) COMP-3.
021900             15  WKS-TBL-RES-FEEDBACK    PIC X(500).
022000             15  WKS-TBL-RES-RESULT-DATE PIC 9(08).
022100             15  FILLER                  PIC X(50).
022200******************************************************************
022300*                AREAS DE TRABAJO PARA CALIFICACION               *
022400******************************************************************
022500 01  WKS-CALIFICACION.
022600     05  WKS-RESULTADO-YA-EXISTE     PIC X.
022700         88  ES-RESULTADO-EXISTENTE      VALUE "S".
022800     05  WKS-INSCRIPCION-ENCONTRADA  PIC X.
022900         88  ES-INSCRIPCION-VALIDA       VALUE "S".
023000     05  WKS-INDICE-INSCRIP          PIC 9(06) COMP.
023100     05  WKS-GRADE-CALC              PIC X(02).
023200     05  WKS-GPA-CALC                PIC S9(01)V9(02) COMP-3.
023300     05  FILLER                      PIC X(01).
023400******************************************************************
023500*                AREAS DE TRABAJO DEL REPORTE                     *
023600******************************************************************
023700 01  WKS-AREAS-REPORTE.
023800     05  WKS-COD-CURSO-ACTUAL        PIC X(10).
023900     05  WKS-NOMBRE-ESTUDIANTE       PIC X(100).
024000     05  WKS-INDICE-ESTUDIANTE       PIC 9(06) COMP.
024100     05  FILLER                      PIC X(01).
024200 01  WKS-CONTADORES-CURSO.
024300     05  WKS-CUR-CANT-RESULTADOS     PIC 9(06) VALUE ZEROS.
024400     05  WKS-CUR-SUMA-MARKS          PIC S9(07)V9(02) COMP-3
024500                                     VALUE ZEROS.
024600 01  WKS-CONTADORES-CURSO-R REDEFINES WKS-CONTADORES-CURSO.
024700     05  WKS-CUR-CANT-RESULTADOS-ED  PIC ZZZZZ9.
024800     05  FILLER                      PIC X(05).
024900 01  WKS-PROMEDIO-CURSO              PIC S9(05)V9(02) COMP-3
025000                                     VALUE ZEROS.
025100 01  WKS-PROMEDIO-CURSO-R REDEFINES WKS-PROMEDIO-CURSO.
025200     05  FILLER                      PIC X(01).
025300     05  WKS-PROMEDIO-CURSO-ED       PIC ZZ9.99.
025400******************************************************************
025500*                LINEAS DE IMPRESION DEL REPORTE                 *
025600******************************************************************
025700 01  WKS-ENCABEZADO-CURSO.
025800     05  FILLER                      PIC X(08) VALUE "COURSE: ".
025900     05  WKS-ENC-CODIGO              PIC X(10).
026000     05  FILLER                      PIC X(03) VALUE SPACES.
026100     05  WKS-ENC-TITULO              PIC X(40).
026200     05  FILLER                      PIC X(07) VALUE " DEPT: ".
026300     05  WKS-ENC-DEPTO               PIC X(30).
026400     05  FILLER                      PIC X(02) VALUE SPACES.
026500 01  WKS-ENCABEZADO-COLUMNAS.
026600     05  FILLER                      PIC X(100) VALUE
026700         "  STUDENT-ID   STUDENT-NAME              MARKS   GRADE  GPA".
026800 01  WKS-LINEA-SEPARADORA.
026900     05  FILLER                      PIC X(65) VALUE ALL "-".
027000     05  FILLER                      PIC X(35) VALUE SPACES.
027100 01  WKS-DETALLE-RESULTADO.
027200     05  FILLER                      PIC X(02) VALUE SPACES.
027300     05  WKS-DET-STUDENT-ID          PIC X(13).
027400     05  WKS-DET-NOMBRE              PIC X(26).
027500     05  WKS-DET-MARKS               PIC ZZ9.99.
027600     05  FILLER                      PIC X(03) VALUE SPACES.
027700     05  WKS-DET-GRADE               PIC X(02).
027800     05  FILLER                      PIC X(03) VALUE SPACES.
027900     05  WKS-DET-GPA                 PIC Z9.99.
028000     05  FILLER                      PIC X(35) VALUE SPACES.
028100 01  WKS-LINEA-TOTAL-CURSO.
028200     05  FILLER                      PIC X(24) VALUE
028300         "  COURSE TOTAL RESULTS: ".
028400     05  WKS-TOT-CANT                PIC ZZZZZ9.
028500     05  FILLER                      PIC X(16) VALUE
028600         "   AVERAGE MARKS: ".
028700     05  WKS-TOT-PROMEDIO            PIC ZZ9.99.
028800     05  FILLER                      PIC X(45) VALUE SPACES.
028900 01  WKS-LINEA-TITULO-FINAL.
029000     05  FILLER                      PIC X(12) VALUE "FINAL TOTALS".
029100     05  FILLER                      PIC X(88) VALUE SPACES.
029200 01  WKS-LINEA-TOTALES-FINALES.
029300     05  FILLER                      PIC X(16) VALUE
029400         "  TOTAL COURSES: ".
029500     05  WKS-FIN-CURSOS              PIC ZZZZZ9.
029600     05  FILLER                      PIC X(26) VALUE
029700         "   TOTAL RESULTS PROCESSED: ".
029800     05  WKS-FIN-RESULTADOS          PIC ZZZZZ9.
029900     05  FILLER                      PIC X(35) VALUE SPACES.
030000 01  WKS-LINEA-BLANCO                PIC X(100) VALUE SPACES.
030100******************************************************************
030200*                ESTADISTICAS DE GPA POR ESTUDIANTE (CONSOLA)     *
030300******************************************************************
030400 01  WKS-EST-GPA-STUDENT-ID          PIC X(20).
030500 01  WKS-EST-GPA-CANTIDAD            PIC 9(06) COMP.
030600 01  WKS-EST-GPA-SUMA                PIC S9(07)V9(02) COMP-3
030700                                     VALUE ZEROS.
030800 01  WKS-EST-GPA-PROMEDIO            PIC S9(01)V9(02) COMP-3
030900                                     VALUE ZEROS.
031000 PROCEDURE DIVISION.
031100 100-MAIN SECTION.
031200     PERFORM 110-APERTURA-ARCHIVOS
031300     PERFORM 120-CARGA-ESTUDIANTES
031400     PERFORM 125-CARGA-CURSOS
031500     PERFORM 130-CARGA-INSCRIPCIONES
031600     PERFORM 140-CARGA-RESULTADOS-EXISTENTES
031700     PERFORM 200-PROCESA-NOTAS
031800     PERFORM 300-REESCRIBE-MAESTRO-RESULTADOS
031900     PERFORM 400-IMPRIME-REPORTE
032000     PERFORM 450-ESTADISTICAS-GPA-ESTUDIANTE
032100     PERFORM 900-CIERRE-ARCHIVOS
032200     STOP RUN.
032300 100-MAIN-E. EXIT.
032400 110-APERTURA-ARCHIVOS SECTION.
032500     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
032600     OPEN INPUT  STUDENT
032700     OPEN INPUT  COURSE
032800     OPEN INPUT  REGISTR
032900     OPEN INPUT  NOTASIN
033000     OPEN INPUT  RESULT
033100     OPEN OUTPUT RESULTN
033200     OPEN OUTPUT REPORTE
033300     IF FS-STUDENT NOT = 0 OR FS-COURSE NOT = 0
033400        OR FS-REGISTR NOT = 0 OR FS-NOTASIN NOT = 0
033500        OR FS-RESULT  NOT = 0 OR FS-RESULTN NOT = 0
033600        OR FS-REPORTE NOT = 0
033700         DISPLAY "EDU35004 - ERROR EN APERTURA DE ARCHIVOS"
033800             UPON CONSOLE
033900         DISPLAY "FS-STUDENT=" FS-STUDENT " FS-COURSE=" FS-COURSE
034000             " FS-REGISTR=" FS-REGISTR " FS-NOTASIN=" FS-NOTASIN
034100             UPON CONSOLE
034200         DISPLAY "FS-RESULT=" FS-RESULT " FS-RESULTN=" FS-RESULTN
034300             " FS-REPORTE=" FS-REPORTE UPON CONSOLE
034400         MOVE 91 TO RETURN-CODE
034500         CLOSE STUDENT COURSE REGISTR NOTASIN RESULT RESULTN
034600               REPORTE
034700         STOP RUN
034800     END-IF.
034900 110-APERTURA-ARCHIVOS-E. EXIT.
035000*--------------->  CARGA MAESTRO DE ESTUDIANTES A MEMORIA
035100 120-CARGA-ESTUDIANTES SECTION.
035200     MOVE ZEROS TO WKS-TOTAL-ESTUDIANTES
035300     READ STUDENT
035400         AT END SET FIN-STUDENT TO TRUE
035500     END-READ
035600     PERFORM 122-CARGA-ESTUDIANTE UNTIL FIN-STUDENT.
035700 120-CARGA-ESTUDIANTES-E. EXIT.
035800*--------------->  AGREGA UN ESTUDIANTE LEIDO A LA TABLA Y AVANZA
035900*                   A LA SIGUIENTE LECTURA
036000 122-CARGA-ESTUDIANTE SECTION.
036100     ADD 1 TO WKS-TOTAL-ESTUDIANTES
036200     SET IDX-EST TO WKS-TOTAL-ESTUDIANTES
036300     MOVE EST-STUDENT-ID TO WKS-TBL-EST-STUDENT-ID (IDX-EST)
036400     MOVE EST-FIRST-NAME TO WKS-TBL-EST-FIRST-NAME (IDX-EST)
036500     MOVE EST-LAST-NAME  TO WKS-TBL-EST-LAST-NAME  (IDX-EST)
036600     READ STUDENT
036700         AT END SET FIN-STUDENT TO TRUE
036800     END-READ.
036900 122-CARGA-ESTUDIANTE-E. EXIT.
037000*--------------->  CARGA MAESTRO DE CURSOS A MEMORIA
037100 125-CARGA-CURSOS SECTION.
037200     MOVE ZEROS TO WKS-TOTAL-CURSOS
037300     READ COURSE
037400         AT END SET FIN-COURSE TO TRUE
037500     END-READ
037600     PERFORM 127-CARGA-CURSO UNTIL FIN-COURSE.
037700 125-CARGA-CURSOS-E. EXIT.
037800*--------------->  AGREGA UN CURSO LEIDO A LA TABLA Y AVANZA A LA
037900*                   SIGUIENTE LECTURA
038000 127-CARGA-CURSO SECTION.
038100     ADD 1 TO WKS-TOTAL-CURSOS
038200     SET IDX-CUR TO WKS-TOTAL-CURSOS
038300     MOVE CUR-COURSE-CODE TO WKS-TBL-CUR-COURSE-CODE (IDX-CUR)
038400     MOVE CUR-TITLE       TO WKS-TBL-CUR-TITLE       (IDX-CUR)
038500     MOVE CUR-DEPARTMENT  TO WKS-TBL-CUR-DEPARTMENT  (IDX-CUR)
038600     READ COURSE
038700         AT END SET FIN-COURSE TO TRUE
038800     END-READ.
038900 127-CARGA-CURSO-E. EXIT.
039000*--------------->  CARGA MAESTRO DE INSCRIPCIONES A MEMORIA
039100 130-CARGA-INSCRIPCIONES SECTION.
039200     MOVE ZEROS TO WKS-TOTAL-INSCRIPCIONES
039300     READ REGISTR
039400         AT END SET FIN-REGISTR TO TRUE
039500     END-READ
039600     PERFORM 132-CARGA-INSCRIPCION UNTIL FIN-REGISTR.
039700 130-CARGA-INSCRIPCIONES-E. EXIT.
039800*--------------->  AGREGA UNA INSCRIPCION LEIDA A LA TABLA Y
039900*                   AVANZA A LA SIGUIENTE LECTURA
040000 132-CARGA-INSCRIPCION SECTION.
040100     ADD 1 TO WKS-TOTAL-INSCRIPCIONES
040200     SET IDX-REG TO WKS-TOTAL-INSCRIPCIONES
040300     MOVE REG-REGISTRATION-ID
040400         TO WKS-TBL-REG-REGISTRATION-ID (IDX-REG)
040500     MOVE REG-STUDENT-ID TO WKS-TBL-REG-STUDENT-ID (IDX-REG)
040600     MOVE REG-COURSE-CODE TO WKS-TBL-REG-COURSE-CODE (IDX-REG)
040700     READ REGISTR
040800         AT END SET FIN-REGISTR TO TRUE
040900     END-READ.
041000 132-CARGA-INSCRIPCION-E. EXIT.
041100*--------------->  CARGA RESULTADOS YA EXISTENTES (SI LOS HAY)
041200 140-CARGA-RESULTADOS-EXISTENTES SECTION.
041300     MOVE ZEROS TO WKS-TOTAL-RESULTADOS
041400     READ RESULT
041500         AT END SET FIN-RESULT TO TRUE
041600     END-READ
041700     PERFORM 142-CARGA-RESULTADO UNTIL FIN-RESULT.
041800 140-CARGA-RESULTADOS-EXISTENTES-E. EXIT.
041900*--------------->  AGREGA UN RESULTADO EXISTENTE A LA TABLA Y
042000*                   AVANZA A LA SIGUIENTE LECTURA
042100 142-CARGA-RESULTADO SECTION.
042200     ADD 1 TO WKS-TOTAL-RESULTADOS
042300     SET IDX-RES TO WKS-TOTAL-RESULTADOS
042400     MOVE REG-EDRES01 TO WKS-TBL-RES-REGISTRO (IDX-RES)
042500     READ RESULT
042600         AT END SET FIN-RESULT TO TRUE
042700     END-READ.
042800 142-CARGA-RESULTADO-E. EXIT.
042900*--------------->  PROCESA CADA NOTA RECIBIDA CONTRA LAS
043000*                   INSCRIPCIONES Y LOS RESULTADOS EXISTENTES
043100 200-PROCESA-NOTAS SECTION.
043200     MOVE ZEROS TO WKS-TOTAL-NOTAS-LEIDAS
043300     MOVE ZEROS TO WKS-TOTAL-NOTAS-OK
043400     MOVE ZEROS TO WKS-TOTAL-NOTAS-RECHAZ
043500     READ NOTASIN
043600         AT END SET FIN-NOTASIN TO TRUE
043700     END-READ
043800     PERFORM 202-PROCESA-NOTA UNTIL FIN-NOTASIN.
043900 200-PROCESA-NOTAS-E. EXIT.
044000*--------------->  VALIDA UNA NOTA, LA CALIFICA SI PROCEDE Y
044100*                   AVANZA A LA SIGUIENTE LECTURA
044200 202-PROCESA-NOTA SECTION.
044300     ADD 1 TO WKS-TOTAL-NOTAS-LEIDAS
044400     PERFORM 205-VALIDA-INSCRIPCION-EXISTE
044500     PERFORM 210-VERIFICA-RESULTADO-EXISTE
044600     IF NOT ES-INSCRIPCION-VALIDA
044700         ADD 1 TO WKS-TOTAL-NOTAS-RECHAZ
044800         DISPLAY "EDU35004 - RECHAZADA, NO EXISTE LA INSCRIPCION "
044900             NOT-REGISTRATION-ID UPON CONSOLE
045000     ELSE
045100         IF ES-RESULTADO-EXISTENTE
045200             ADD 1 TO WKS-TOTAL-NOTAS-RECHAZ
045300             DISPLAY "EDU35004 - RECHAZADA, YA TIENE RESULTADO "
045400                 NOT-REGISTRATION-ID UPON CONSOLE
045500         ELSE
045600             IF NOT-MARKS-PRESENTE
045700                 PERFORM 220-CALCULA-NOTA-Y-GPA
045800             END-IF
045900             PERFORM 230-ESCRIBE-RESULTADO
046000             ADD 1 TO WKS-TOTAL-NOTAS-OK
046100         END-IF
046200     END-IF
046300     READ NOTASIN
046400         AT END SET FIN-NOTASIN TO TRUE
046500     END-READ.
046600 202-PROCESA-NOTA-E. EXIT.
046700*--------------->  BUSCA LA INSCRIPCION REFERIDA POR LA NOTA
046800 205-VALIDA-INSCRIPCION-EXISTE SECTION.
046900     MOVE "N" TO WKS-INSCRIPCION-ENCONTRADA
047000     IF WKS-TOTAL-INSCRIPCIONES > ZEROS
047100         SET IDX-REG TO 1
047200         PERFORM 206-COMPARA-INSCRIPCION-NOTA
047300                 UNTIL IDX-REG > WKS-TOTAL-INSCRIPCIONES
047400                    OR ES-INSCRIPCION-VALIDA
047500     END-IF.
047600 205-VALIDA-INSCRIPCION-EXISTE-E. EXIT.
047700*--------------->  COMPARA UN RENGLON DE LA TABLA DE INSCRIPCIONES
047800*                   CONTRA LA NOTA Y AVANZA AL SIGUIENTE RENGLON
047900 206-COMPARA-INSCRIPCION-NOTA SECTION.
048000     IF WKS-TBL-REG-REGISTRATION-ID (IDX-REG)
048100                                    = NOT-REGISTRATION-ID
048200         SET WKS-INDICE-INSCRIP TO IDX-REG
048300         MOVE "S" TO WKS-INSCRIPCION-ENCONTRADA
048400     ELSE
048500         SET IDX-REG UP BY 1
048600     END-IF.
048700 206-COMPARA-INSCRIPCION-NOTA-E. EXIT.
048800*--------------->  BUSCA SI YA EXISTE RESULTADO PARA LA
048900*                   INSCRIPCION (REGLA DE UNICIDAD)
049000 210-VERIFICA-RESULTADO-EXISTE SECTION.
049100     MOVE "N" TO WKS-RESULTADO-YA-EXISTE
049200     IF WKS-TOTAL-RESULTADOS > ZEROS
049300         SET IDX-RES TO 1
049400         PERFORM 212-COMPARA-RESULTADO-NOTA
049500                 UNTIL IDX-RES > WKS-TOTAL-RESULTADOS
049600                    OR ES-RESULTADO-EXISTENTE
049700     END-IF.
049800 210-VERIFICA-RESULTADO-EXISTE-E. EXIT.
049900*--------------->  COMPARA UN RENGLON DE LA TABLA DE RESULTADOS
050000*                   CONTRA LA NOTA Y AVANZA AL SIGUIENTE RENGLON
050100 212-COMPARA-RESULTADO-NOTA SECTION.
050200     IF WKS-TBL-RES-REGISTRATION-ID (IDX-RES)
050300                                    = NOT-REGISTRATION-ID
050400         MOVE "S" TO WKS-RESULTADO-YA-EXISTE
050500     ELSE
050600         SET IDX-RES UP BY 1
050700     END-IF.
050800 212-COMPARA-RESULTADO-NOTA-E. EXIT.
050900*--------------->  DERIVA LETRA Y PUNTEO GPA SEGUN LA TABLA DE
051000*                   RANGOS DE NOTA (VER EDU35-004). NO SE INVOCA
051100*                   CUANDO LA LINEA DE NOTASIN NO TRAE NOTA
051200*                   (EDU35-065)
051300 220-CALCULA-NOTA-Y-GPA SECTION.
051400     EVALUATE TRUE
051500         WHEN NOT-MARKS >= 90.00
051600             MOVE "A+" TO WKS-GRADE-CALC
051700             MOVE 4.00 TO WKS-GPA-CALC
051800         WHEN NOT-MARKS >= 85.00
051900             MOVE "A " TO WKS-GRADE-CALC
052000             MOVE 3.70 TO WKS-GPA-CALC
052100         WHEN NOT-MARKS >= 80.00
052200             MOVE "A-" TO WKS-GRADE-CALC
052300             MOVE 3.30 TO WKS-GPA-CALC
052400         WHEN NOT-MARKS >= 75.00
052500             MOVE "B+" TO WKS-GRADE-CALC
052600             MOVE 3.00 TO WKS-GPA-CALC
052700         WHEN NOT-MARKS >= 70.00
052800             MOVE "B " TO WKS-GRADE-CALC
052900             MOVE 2.70 TO WKS-GPA-CALC
053000         WHEN NOT-MARKS >= 65.00
053100             MOVE "B-" TO WKS-GRADE-CALC
053200             MOVE 2.30 TO WKS-GPA-CALC
053300         WHEN NOT-MARKS >= 60.00
053400             MOVE "C+" TO WKS-GRADE-CALC
053500             MOVE 2.00 TO WKS-GPA-CALC
053600         WHEN NOT-MARKS >= 55.00
053700             MOVE "C " TO WKS-GRADE-CALC
053800             MOVE 1.70 TO WKS-GPA-CALC
053900         WHEN NOT-MARKS >= 50.00
054000             MOVE "C-" TO WKS-GRADE-CALC
054100             MOVE 1.30 TO WKS-GPA-CALC
054200         WHEN OTHER
054300             MOVE "F " TO WKS-GRADE-CALC
054400             MOVE 0.00 TO WKS-GPA-CALC
054500     END-EVALUATE.
054600 220-CALCULA-NOTA-Y-GPA-E. EXIT.
054700*--------------->  AGREGA EL NUEVO RESULTADO A LA TABLA EN
054800*                   MEMORIA, FECHA DE RESULTADO = FECHA DE PROCESO,
054900*                   INCLUYE FEEDBACK Y FECHA DE RESULTADO (EDU35-058).
055000*                   SIN NOTA REPORTADA, MARKS/GRADE/GPA-POINTS
055100*                   QUEDAN SIN CALIFICAR EN VEZ DE ASUMIR CERO
055200*                   (EDU35-065)
055300 230-ESCRIBE-RESULTADO SECTION.
055400     ADD 1 TO WKS-TOTAL-RESULTADOS
055500     SET IDX-RES TO WKS-TOTAL-RESULTADOS
055600     MOVE NOT-REGISTRATION-ID
055700         TO WKS-TBL-RES-REGISTRATION-ID (IDX-RES)
055800     IF NOT-MARKS-PRESENTE
055900         MOVE NOT-MARKS      TO WKS-TBL-RES-MARKS      (IDX-RES)
056000         MOVE WKS-GRADE-CALC TO WKS-TBL-RES-GRADE      (IDX-RES)
056100         MOVE WKS-GPA-CALC   TO WKS-TBL-RES-GPA-POINTS (IDX-RES)
056200     ELSE
056300         MOVE ZEROS  TO WKS-TBL-RES-MARKS      (IDX-RES)
056400         MOVE SPACES TO WKS-TBL-RES-GRADE      (IDX-RES)
056500         MOVE ZEROS  TO WKS-TBL-RES-GPA-POINTS (IDX-RES)
056600     END-IF
056700     MOVE NOT-FEEDBACK   TO WKS-TBL-RES-FEEDBACK    (IDX-RES)
056800     MOVE WKS-FECHA-PROCESO
056900         TO WKS-TBL-RES-RESULT-DATE (IDX-RES).
057000 230-ESCRIBE-RESULTADO-E. EXIT.
057100*--------------->  REESCRIBE EL MAESTRO DE RESULTADOS COMPLETO
057200 300-REESCRIBE-MAESTRO-RESULTADOS SECTION.
057300     IF WKS-TOTAL-RESULTADOS > ZEROS
057400         SET IDX-RES TO 1
057500         PERFORM 305-ESCRIBE-RESULTADO-MAESTRO
057600                 UNTIL IDX-RES > WKS-TOTAL-RESULTADOS
057700     END-IF.
057800 300-REESCRIBE-MAESTRO-RESULTADOS-E. EXIT.
057900*--------------->  ESCRIBE UN RENGLON DE LA TABLA EN EL MAESTRO
058000*                   NUEVO Y AVANZA AL SIGUIENTE RENGLON
058100 305-ESCRIBE-RESULTADO-MAESTRO SECTION.
058200     MOVE WKS-TBL-RES-REGISTRO (IDX-RES) TO REG-RESULTN
058300     WRITE REG-RESULTN
058400     SET IDX-RES UP BY 1.
058500 305-ESCRIBE-RESULTADO-MAESTRO-E. EXIT.
058600*--------------->  IMPRIME EL REPORTE DE INSCRIPCIONES, UNA
058700*                   SECCION POR CURSO CON QUIEBRE EN COURSE-CODE
058800 400-IMPRIME-REPORTE SECTION.
058900     MOVE ZEROS TO WKS-TOTAL-COURSES-REPORTE
059000     MOVE ZEROS TO WKS-TOTAL-RESULT-REPORTE
059100     IF WKS-TOTAL-CURSOS > ZEROS
059200         SET IDX-CUR TO 1
059300         PERFORM 405-IMPRIME-SECCION-CURSO
059400                 UNTIL IDX-CUR > WKS-TOTAL-CURSOS
059500     END-IF
059600     PERFORM 440-IMPRIME-TOTALES-FINALES.
059700 400-IMPRIME-REPORTE-E. EXIT.
059800*--------------->  IMPRIME LA SECCION COMPLETA DE UN CURSO Y
059900*                   AVANZA AL SIGUIENTE CURSO
060000 405-IMPRIME-SECCION-CURSO SECTION.
060100     ADD 1 TO WKS-TOTAL-COURSES-REPORTE
060200     MOVE WKS-TBL-CUR-COURSE-CODE (IDX-CUR) TO WKS-COD-CURSO-ACTUAL
060300     PERFORM 410-IMPRIME-ENCABEZADO-CURSO
060400     MOVE ZEROS TO WKS-CUR-CANT-RESULTADOS
060500     MOVE ZEROS TO WKS-CUR-SUMA-MARKS
060600     PERFORM 420-IMPRIME-DETALLES-CURSO
060700     PERFORM 430-IMPRIME-TOTAL-CURSO
060800     SET IDX-CUR UP BY 1.
060900 405-IMPRIME-SECCION-CURSO-E. EXIT.
061000*--------------->  ENCABEZADO DE LA SECCION DEL CURSO
061100 410-IMPRIME-ENCABEZADO-CURSO SECTION.
061200     MOVE WKS-TBL-CUR-COURSE-CODE (IDX-CUR)  TO WKS-ENC-CODIGO
061300     MOVE WKS-TBL-CUR-TITLE       (IDX-CUR)  TO WKS-ENC-TITULO
061400     MOVE WKS-TBL-CUR-DEPARTMENT  (IDX-CUR)  TO WKS-ENC-DEPTO
061500     WRITE PRINT-LINE FROM WKS-LINEA-BLANCO
061600     WRITE PRINT-LINE FROM WKS-ENCABEZADO-CURSO
061700     WRITE PRINT-LINE FROM WKS-ENCABEZADO-COLUMNAS
061800     WRITE PRINT-LINE FROM WKS-LINEA-SEPARADORA.
061900 410-IMPRIME-ENCABEZADO-CURSO-E. EXIT.
062000*--------------->  BUSCA, EN LA TABLA DE INSCRIPCIONES, TODAS
062100*                   LAS DEL CURSO ACTUAL Y CON RESULTADO
062200 420-IMPRIME-DETALLES-CURSO SECTION.
062300     IF WKS-TOTAL-INSCRIPCIONES > ZEROS
062400         SET IDX-REG TO 1
062500         PERFORM 422-IMPRIME-DETALLE-INSCRIPCION
062600                 UNTIL IDX-REG > WKS-TOTAL-INSCRIPCIONES
062700     END-IF.
062800 420-IMPRIME-DETALLES-CURSO-E. EXIT.
062900*--------------->  IMPRIME LA INSCRIPCION SI ES DEL CURSO ACTUAL
063000*                   Y AVANZA A LA SIGUIENTE INSCRIPCION
063100 422-IMPRIME-DETALLE-INSCRIPCION SECTION.
063200     IF WKS-TBL-REG-COURSE-CODE (IDX-REG) = WKS-COD-CURSO-ACTUAL
063300         PERFORM 425-IMPRIME-DETALLE-SI-CALIFICADO
063400     END-IF
063500     SET IDX-REG UP BY 1.
063600 422-IMPRIME-DETALLE-INSCRIPCION-E. EXIT.
063700*--------------->  IMPRIME UNA LINEA DE DETALLE SI LA INSCRIPCION
063800*                   YA TIENE RESULTADO REGISTRADO
063900 425-IMPRIME-DETALLE-SI-CALIFICADO SECTION.
064000     MOVE "N" TO WKS-RESULTADO-YA-EXISTE
064100     IF WKS-TOTAL-RESULTADOS > ZEROS
064200         SET IDX-RES TO 1
064300         PERFORM 426-BUSCA-RESULTADO-DETALLE
064400                 UNTIL IDX-RES > WKS-TOTAL-RESULTADOS
064500                    OR ES-RESULTADO-EXISTENTE
064600     END-IF
064700     IF ES-RESULTADO-EXISTENTE
064800         PERFORM 427-DESPLIEGA-LINEA-DETALLE
064900     END-IF.
065000 425-IMPRIME-DETALLE-SI-CALIFICADO-E. EXIT.
065100*--------------->  COMPARA UN RENGLON DE LA TABLA DE RESULTADOS
065200*                   CONTRA LA INSCRIPCION ACTUAL DEL REPORTE Y
065300*                   AVANZA AL SIGUIENTE RENGLON
065400 426-BUSCA-RESULTADO-DETALLE SECTION.
065500     IF WKS-TBL-RES-REGISTRATION-ID (IDX-RES) =
065600        WKS-TBL-REG-REGISTRATION-ID (IDX-REG)
065700         MOVE "S" TO WKS-RESULTADO-YA-EXISTE
065800     ELSE
065900         SET IDX-RES UP BY 1
066000     END-IF.
066100 426-BUSCA-RESULTADO-DETALLE-E. EXIT.
066200*--------------->  BUSCA EL NOMBRE DEL ESTUDIANTE Y ESCRIBE LA
066300*                   LINEA DE DETALLE, ACUMULA TOTALES DEL CURSO
066400 427-DESPLIEGA-LINEA-DETALLE SECTION.
066500     MOVE SPACES TO WKS-NOMBRE-ESTUDIANTE
066600     MOVE "N" TO WKS-INSCRIPCION-ENCONTRADA
066700     IF WKS-TOTAL-ESTUDIANTES > ZEROS
066800         SET IDX-EST TO 1
066900         PERFORM 428-BUSCA-NOMBRE-ESTUDIANTE
067000                 UNTIL IDX-EST > WKS-TOTAL-ESTUDIANTES
067100                    OR ES-INSCRIPCION-VALIDA
067200     END-IF
067300     MOVE WKS-TBL-REG-STUDENT-ID (IDX-REG) TO WKS-DET-STUDENT-ID
067400     MOVE WKS-NOMBRE-ESTUDIANTE            TO WKS-DET-NOMBRE
067500     MOVE WKS-TBL-RES-MARKS      (IDX-RES) TO WKS-DET-MARKS
067600     MOVE WKS-TBL-RES-GRADE      (IDX-RES) TO WKS-DET-GRADE
067700     MOVE WKS-TBL-RES-GPA-POINTS (IDX-RES) TO WKS-DET-GPA
067800     WRITE PRINT-LINE FROM WKS-DETALLE-RESULTADO
067900     ADD 1 TO WKS-CUR-CANT-RESULTADOS
068000     ADD 1 TO WKS-TOTAL-RESULT-REPORTE
068100     ADD WKS-TBL-RES-MARKS (IDX-RES) TO WKS-CUR-SUMA-MARKS.
068200 427-DESPLIEGA-LINEA-DETALLE-E. EXIT.
068300*--------------->  COMPARA UN RENGLON DE LA TABLA DE ESTUDIANTES
068400*                   CONTRA LA INSCRIPCION DEL DETALLE Y AVANZA AL
068500*                   SIGUIENTE RENGLON
068600 428-BUSCA-NOMBRE-ESTUDIANTE SECTION.
068700     IF WKS-TBL-EST-STUDENT-ID (IDX-EST) =
068800        WKS-TBL-REG-STUDENT-ID (IDX-REG)
068900         STRING WKS-TBL-EST-FIRST-NAME (IDX-EST) DELIMITED BY SIZE
069000                " " DELIMITED BY SIZE
069100                WKS-TBL-EST-LAST-NAME  (IDX-EST) DELIMITED BY SIZE
069200             INTO WKS-NOMBRE-ESTUDIANTE
069300         MOVE "S" TO WKS-INSCRIPCION-ENCONTRADA
069400     ELSE
069500         SET IDX-EST UP BY 1
069600     END-IF.
069700 428-BUSCA-NOMBRE-ESTUDIANTE-E. EXIT.
069800*--------------->  IMPRIME EL SUBTOTAL DEL CURSO (PROMEDIO
069900*                   REDONDEADO A DOS DECIMALES)
070000 430-IMPRIME-TOTAL-CURSO SECTION.
070100     MOVE ZEROS TO WKS-PROMEDIO-CURSO
070200     IF WKS-CUR-CANT-RESULTADOS > ZEROS
070300         COMPUTE WKS-PROMEDIO-CURSO ROUNDED =
070400             WKS-CUR-SUMA-MARKS / WKS-CUR-CANT-RESULTADOS
070500     END-IF
070600     WRITE PRINT-LINE FROM WKS-LINEA-SEPARADORA
070700     MOVE WKS-CUR-CANT-RESULTADOS-ED TO WKS-TOT-CANT
070800     MOVE WKS-PROMEDIO-CURSO-ED      TO WKS-TOT-PROMEDIO
070900     WRITE PRINT-LINE FROM WKS-LINEA-TOTAL-CURSO.
071000 430-IMPRIME-TOTAL-CURSO-E. EXIT.
071100*--------------->  IMPRIME LOS TOTALES FINALES DEL REPORTE
071200 440-IMPRIME-TOTALES-FINALES SECTION.
071300     MOVE WKS-TOTAL-COURSES-REPORTE TO WKS-FIN-CURSOS
071400     MOVE WKS-TOTAL-RESULT-REPORTE  TO WKS-FIN-RESULTADOS
071500     WRITE PRINT-LINE FROM WKS-LINEA-BLANCO
071600     WRITE PRINT-LINE FROM WKS-LINEA-TITULO-FINAL
071700     WRITE PRINT-LINE FROM WKS-LINEA-TOTALES-FINALES.
071800 440-IMPRIME-TOTALES-FINALES-E. EXIT.
071900*--------------->  PROMEDIO DE GPA POR ESTUDIANTE, DESPLEGADO EN
072000*                   CONSOLA (VER EDU35-036)
072100 450-ESTADISTICAS-GPA-ESTUDIANTE SECTION.
072200     DISPLAY "EDU35004 - PROMEDIO DE GPA POR ESTUDIANTE"
072300         UPON CONSOLE
072400     IF WKS-TOTAL-ESTUDIANTES > ZEROS
072500         SET IDX-EST TO 1
072600         PERFORM 452-ESTADISTICA-GPA-UN-ESTUDIANTE
072700                 UNTIL IDX-EST > WKS-TOTAL-ESTUDIANTES
072800     END-IF.
072900 450-ESTADISTICAS-GPA-ESTUDIANTE-E. EXIT.
073000*--------------->  ACUMULA Y DESPLIEGA EL PROMEDIO DE GPA DE UN
073100*                   ESTUDIANTE Y AVANZA AL SIGUIENTE ESTUDIANTE
073200 452-ESTADISTICA-GPA-UN-ESTUDIANTE SECTION.
073300     MOVE WKS-TBL-EST-STUDENT-ID (IDX-EST) TO WKS-EST-GPA-STUDENT-ID
073400     MOVE ZEROS TO WKS-EST-GPA-CANTIDAD
073500     MOVE ZEROS TO WKS-EST-GPA-SUMA
073600     PERFORM 455-ACUMULA-GPA-ESTUDIANTE
073700     IF WKS-EST-GPA-CANTIDAD > ZEROS
073800         COMPUTE WKS-EST-GPA-PROMEDIO ROUNDED =
073900             WKS-EST-GPA-SUMA / WKS-EST-GPA-CANTIDAD
074000         DISPLAY "  ESTUDIANTE " WKS-EST-GPA-STUDENT-ID
074100             " GPA PROMEDIO " WKS-EST-GPA-PROMEDIO
074200             UPON CONSOLE
074300     END-IF
074400     SET IDX-EST UP BY 1.
074500 452-ESTADISTICA-GPA-UN-ESTUDIANTE-E. EXIT.
074600*--------------->  RECORRE INSCRIPCIONES DEL ESTUDIANTE ACTUAL
074700*                   Y SUMA LOS GPA-POINTS DE SUS RESULTADOS
074800 455-ACUMULA-GPA-ESTUDIANTE SECTION.
074900     IF WKS-TOTAL-INSCRIPCIONES > ZEROS
075000         SET IDX-REG TO 1
075100         PERFORM 456-ACUMULA-SI-DEL-ESTUDIANTE
075200                 UNTIL IDX-REG > WKS-TOTAL-INSCRIPCIONES
075300     END-IF.
075400 455-ACUMULA-GPA-ESTUDIANTE-E. EXIT.
075500*--------------->  ACUMULA LA INSCRIPCION SI ES DEL ESTUDIANTE
075600*                   ACTUAL Y AVANZA A LA SIGUIENTE INSCRIPCION
075700 456-ACUMULA-SI-DEL-ESTUDIANTE SECTION.
075800     IF WKS-TBL-REG-STUDENT-ID (IDX-REG) = WKS-EST-GPA-STUDENT-ID
075900         PERFORM 457-BUSCA-RESULTADO-PARA-ACUMULAR
076000     END-IF
076100     SET IDX-REG UP BY 1.
076200 456-ACUMULA-SI-DEL-ESTUDIANTE-E. EXIT.
076300*--------------->  SI LA INSCRIPCION TIENE RESULTADO, SUMA SU
076400*                   GPA-POINTS AL ACUMULADOR DEL ESTUDIANTE
076500 457-BUSCA-RESULTADO-PARA-ACUMULAR SECTION.
076600     MOVE "N" TO WKS-RESULTADO-YA-EXISTE
076700     IF WKS-TOTAL-RESULTADOS > ZEROS
076800         SET IDX-RES TO 1
076900         PERFORM 458-COMPARA-RESULTADO-ACUMULAR
077000                 UNTIL IDX-RES > WKS-TOTAL-RESULTADOS
077100                    OR ES-RESULTADO-EXISTENTE
077200     END-IF.
077300 457-BUSCA-RESULTADO-PARA-ACUMULAR-E. EXIT.
077400*--------------->  COMPARA UN RENGLON DE LA TABLA DE RESULTADOS
077500*                   CONTRA LA INSCRIPCION ACTUAL Y ACUMULA SU
077600*                   GPA-POINTS SI COINCIDE, O AVANZA AL SIGUIENTE
077700 458-COMPARA-RESULTADO-ACUMULAR SECTION.
077800     IF WKS-TBL-RES-REGISTRATION-ID (IDX-RES) =
077900        WKS-TBL-REG-REGISTRATION-ID (IDX-REG)
078000         ADD 1 TO WKS-EST-GPA-CANTIDAD
078100         ADD WKS-TBL-RES-GPA-POINTS (IDX-RES) TO WKS-EST-GPA-SUMA
078200         MOVE "S" TO WKS-RESULTADO-YA-EXISTE
078300     ELSE
078400         SET IDX-RES UP BY 1
078500     END-IF.
078600 458-COMPARA-RESULTADO-ACUMULAR-E. EXIT.
078700 900-CIERRE-ARCHIVOS SECTION.
078800     DISPLAY "EDU35004 - NOTAS LEIDAS.: " WKS-TOTAL-NOTAS-LEIDAS
078900         UPON CONSOLE
079000     DISPLAY "EDU35004 - NOTAS OK.....: " WKS-TOTAL-NOTAS-OK
079100         UPON CONSOLE
079200     DISPLAY "EDU35004 - NOTAS RECHAZ.: " WKS-TOTAL-NOTAS-RECHAZ
079300         UPON CONSOLE
079400     CLOSE STUDENT COURSE REGISTR NOTASIN RESULT RESULTN REPORTE.
079500 900-CIERRE-ARCHIVOS-E. EXIT.
