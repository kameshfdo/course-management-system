000100******************************************************************
000200* COPY BOOK   : EDREG01                                          *
000300* APLICACION  : EDUCACION - REGISTRO ACADEMICO                   *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO DE INSCRIPCIONES              *
000500*             : (REGISTRATION-FILE), LO UTILIZAN EDU35003        *
000600*             : (INSCRIPCIONES), EDU35004 (CALIFICACIONES) Y     *
000700*             : EDU35005 (PORTAL DEL ESTUDIANTE)                 *
000800* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000900* FECHA       : 21/09/1987                                       *
001000******************************************************************
001100*----------------------------------------------------------------
001200*        H I S T O R I A L   D E   C A M B I O S
001300*----------------------------------------------------------------
001400* FECHA      PROGR.  PETICION     DESCRIPCION
001500* ---------  ------  -----------  ---------------------------
001600* 21/09/87   PEDR    EDU35-003    VERSION INICIAL DEL LAYOUT
001700* 02/11/89   PEDR    EDU35-014    SE AGREGA CAMPO DE OBSERVACIONES
001800* 11/02/99   PEDR    EDU35-Y2K    SE AMPLIA FECHA DE INSCRIPCION
001900*                                 A CCYYMMDD (SIGLO) - PROYECTO Y2K
002000*----------------------------------------------------------------
002100 01  REG-EDREG01.
002200*--------------->  LLAVE SUBROGADA DEL REGISTRO
002300     05  REG-REGISTRATION-ID         PIC 9(09).
002400*--------------->  LLAVE LOGICA COMPUESTA (ESTUDIANTE + CURSO)
002500     05  REG-LLAVE-LOGICA.
002600         10  REG-STUDENT-ID          PIC X(20).
002700         10  REG-COURSE-CODE         PIC X(10).
002800*--------------->  FECHA EN QUE SE REALIZO LA INSCRIPCION
002900     05  REG-REGISTRATION-DATE       PIC 9(08).
003000*--------------->  DESGLOSE DE LA FECHA PARA IMPRESION DE
003100*                   REPORTES (VER EDU35-Y2K)
003200     05  REG-FECHA-INSC-R REDEFINES REG-REGISTRATION-DATE.
003300         10  REG-INSC-CCYY           PIC 9(04).
003400         10  REG-INSC-MM             PIC 9(02).
003500         10  REG-INSC-DD             PIC 9(02).
003600*--------------->  ESTADO DE LA INSCRIPCION
003700     05  REG-STATUS                  PIC X(09).
003800         88  REG-ENROLLED                     VALUE "ENROLLED".
003900         88  REG-DROPPED                      VALUE "DROPPED".
004000         88  REG-COMPLETED                    VALUE "COMPLETED".
004100*--------------->  OBSERVACIONES LIBRES, OPCIONAL
004200     05  REG-REMARKS                 PIC X(500).
004300*--------------->  ESPACIO DE RESERVA PARA CRECIMIENTO FUTURO
004400*                   DEL REGISTRO SIN REORGANIZAR EL ARCHIVO
004500     05  FILLER                      PIC X(50).
