000100******************************************************************
000200* COPY BOOK   : EDCUR01                                          *
000300* APLICACION  : EDUCACION - REGISTRO ACADEMICO                   *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE CURSOS (COURSE-FILE)       *
000500*             : LO UTILIZAN EDU35002 (MANTENIMIENTO), EDU35003   *
000600*             : (INSCRIPCIONES), EDU35004 (CALIFICACIONES) Y     *
000700*             : EDU35005 (PORTAL DEL ESTUDIANTE)                 *
000800* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000900* FECHA       : 14/09/1987                                       *
001000******************************************************************
001100*----------------------------------------------------------------
001200*        H I S T O R I A L   D E   C A M B I O S
001300*----------------------------------------------------------------
001400* FECHA      PROGR.  PETICION     DESCRIPCION
001500* ---------  ------  -----------  ---------------------------
001600* 14/09/87   PEDR    EDU35-002    VERSION INICIAL DEL LAYOUT
001700* 19/06/90   PEDR    EDU35-018    SE AMPLIA DESCRIPCION A X(1000)
001800*                                 A PETICION DE REGISTRO ACADEMICO
001900* 04/01/95   JLQV    EDU35-033    SE AGREGA CUPO MAXIMO PARA EL
002000*                                 CONTROL DE INSCRIPCIONES
002100*----------------------------------------------------------------
002200 01  REG-EDCUR01.
002300*--------------->  LLAVE UNICA DEL CURSO, OBLIGATORIA
002400     05  CUR-COURSE-CODE             PIC X(10).
002500*--------------->  TITULO DEL CURSO, OBLIGATORIO
002600     05  CUR-TITLE                   PIC X(200).
002700*--------------->  DESCRIPCION LIBRE DEL CURSO, OPCIONAL
002800     05  CUR-DESCRIPTION             PIC X(1000).
002900*--------------->  CANTIDAD DE CREDITOS, OBLIGATORIO, MAYOR A CERO
003000     05  CUR-CREDITS                 PIC 9(03).
003100*--------------->  DEPARTAMENTO PROPIETARIO DEL CURSO, OBLIGATORIO
003200     05  CUR-DEPARTMENT              PIC X(100).
003300*--------------->  CUPO MAXIMO DE INSCRIPCION. CERO O SIN VALOR
003400*                   SIGNIFICA CUPO ILIMITADO (VER EDU35-033)
003500     05  CUR-MAX-ENROLLMENT          PIC 9(05).
003600*--------------->  ESPACIO DE RESERVA PARA CRECIMIENTO FUTURO
003700*                   DEL REGISTRO SIN REORGANIZAR EL ARCHIVO
003800     05  FILLER                      PIC X(50).
