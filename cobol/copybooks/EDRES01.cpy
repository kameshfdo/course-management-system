000100******************************************************************
000200* COPY BOOK   : EDRES01                                          *
000300* APLICACION  : EDUCACION - REGISTRO ACADEMICO                   *
000400* DESCRIPCION : LAYOUT DEL ARCHIVO DE RESULTADOS (RESULT-FILE)   *
000500*             : LO UTILIZA EDU35004 (CALIFICACIONES)             *
000600* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000700* FECHA       : 03/10/1987                                       *
000800******************************************************************
000900*----------------------------------------------------------------
001000*        H I S T O R I A L   D E   C A M B I O S
001100*----------------------------------------------------------------
001200* FECHA      PROGR.  PETICION     DESCRIPCION
001300* ---------  ------  -----------  ---------------------------
001400* 03/10/87   PEDR    EDU35-004    VERSION INICIAL DEL LAYOUT
001500* 04/01/95   JLQV    EDU35-034    SE AGREGA CAMPO DE FEEDBACK
001600*                                 LIBRE DEL CATEDRATICO
001700* 11/02/99   PEDR    EDU35-Y2K    SE AMPLIA FECHA DE RESULTADO
001800*                                 A CCYYMMDD (SIGLO) - PROYECTO Y2K
001900*----------------------------------------------------------------
002000 01  REG-EDRES01.
002100*--------------->  LLAVE, UN RESULTADO POR INSCRIPCION
002200     05  RES-REGISTRATION-ID         PIC 9(09).
002300*--------------->  NOTA NUMERICA, 0.00 A 100.00, DOS DECIMALES
002400     05  RES-MARKS                   PIC S9(03)V9(02) COMP-3.
002500*--------------->  LETRA DE CALIFICACION DERIVADA (A+, A, A-,
002600*                   B+, B, B-, C+, C, C-, F)
002700     05  RES-GRADE                   PIC X(02).
002800*--------------->  PUNTEO GPA DERIVADO, 0.00 A 4.00
002900     05  RES-GPA-POINTS              PIC S9(01)V9(02) COMP-3.
003000*--------------->  RETROALIMENTACION LIBRE, OPCIONAL
003100     05  RES-FEEDBACK                PIC X(500).
003200*--------------->  FECHA EN QUE SE REGISTRO EL RESULTADO
003300     05  RES-RESULT-DATE             PIC 9(08).
003400*--------------->  DESGLOSE DE LA FECHA PARA IMPRESION DE
003500*                   REPORTES (VER EDU35-Y2K)
003600     05  RES-FECHA-RES-R REDEFINES RES-RESULT-DATE.
003700         10  RES-RES-CCYY            PIC 9(04).
003800         10  RES-RES-MM              PIC 9(02).
003900         10  RES-RES-DD              PIC 9(02).
004000*--------------->  ESPACIO DE RESERVA PARA CRECIMIENTO FUTURO
004100*                   DEL REGISTRO SIN REORGANIZAR EL ARCHIVO
004200     05  FILLER                      PIC X(50).
