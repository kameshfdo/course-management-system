000100******************************************************************
000200* COPY BOOK   : EDSTU01                                          *
000300* APLICACION  : EDUCACION - REGISTRO ACADEMICO                   *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE ESTUDIANTES (STUDENT-FILE) *
000500*             : LO UTILIZAN EDU35001 (MANTENIMIENTO), EDU35003   *
000600*             : (INSCRIPCIONES), EDU35004 (CALIFICACIONES) Y     *
000700*             : EDU35005 (PORTAL DEL ESTUDIANTE)                 *
000800* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000900* FECHA       : 14/09/1987                                       *
001000******************************************************************
001100*----------------------------------------------------------------
001200*        H I S T O R I A L   D E   C A M B I O S
001300*----------------------------------------------------------------
001400* FECHA      PROGR.  PETICION     DESCRIPCION
001500* ---------  ------  -----------  ---------------------------
001600* 14/09/87   PEDR    EDU35-001    VERSION INICIAL DEL LAYOUT
001700* 02/11/89   PEDR    EDU35-014    SE AGREGA DEPARTAMENTO Y EL
001800*                                 ANIO DE INGRESO AL REGISTRO
001900* 23/05/93   JLQV    EDU35-027    SE AMPLIA TELEFONO A X(20)
002000*                                 PARA NUMEROS INTERNACIONALES
002100* 11/02/99   PEDR    EDU35-Y2K    SE AMPLIA FECHA DE NACIMIENTO
002200*                                 A CCYYMMDD (SIGLO) - PROYECTO Y2K
002300*----------------------------------------------------------------
002400 01  REG-EDSTU01.
002500*--------------->  LLAVE UNICA DEL ESTUDIANTE (NO ES LA LLAVE
002600*                   SUBROGADA DE BASE DE DATOS, ES EL CARNET)
002700     05  EST-STUDENT-ID              PIC X(20).
002800*--------------->  DATOS PERSONALES DEL ESTUDIANTE
002900     05  EST-DATOS-PERSONALES.
003000         10  EST-FIRST-NAME          PIC X(50).
003100         10  EST-LAST-NAME           PIC X(50).
003200         10  EST-EMAIL               PIC X(100).
003300         10  EST-PHONE-NUMBER        PIC X(20).
003400*--------------->  FECHA DE NACIMIENTO, OPCIONAL, CCYYMMDD
003500     05  EST-DATE-OF-BIRTH           PIC 9(08).
003600*--------------->  DESGLOSE DE LA FECHA DE NACIMIENTO PARA
003700*                   IMPRESION Y CALCULO DE EDAD (VER EDU35-Y2K)
003800     05  EST-FECHA-NAC-R REDEFINES EST-DATE-OF-BIRTH.
003900         10  EST-NAC-CCYY            PIC 9(04).
004000         10  EST-NAC-MM              PIC 9(02).
004100         10  EST-NAC-DD              PIC 9(02).
004200*--------------->  DEPARTAMENTO AL QUE PERTENECE EL ESTUDIANTE,
004300*                   OBLIGATORIO
004400     05  EST-DEPARTMENT              PIC X(100).
004500*--------------->  ANIO EN QUE EL ESTUDIANTE INICIO ESTUDIOS,
004600*                   OPCIONAL
004700     05  EST-ENROLLMENT-YEAR         PIC 9(04).
004800*--------------->  ESPACIO DE RESERVA PARA CRECIMIENTO FUTURO
004900*                   DEL REGISTRO SIN REORGANIZAR EL ARCHIVO
005000     05  FILLER                      PIC X(50).
