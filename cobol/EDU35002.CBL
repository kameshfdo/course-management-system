000100******************************************************************
000200* FECHA       : 21/09/1987                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : EDUCACION - REGISTRO ACADEMICO                   *
000500* PROGRAMA    : EDU35002                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DEL MAESTRO DE CURSOS. LEE EL      *
000800*             : MAESTRO ACTUAL Y UN ARCHIVO DE SOLICITUDES DE    *
000900*             : ALTA/CAMBIO, VALIDA QUE EL CODIGO DE CURSO       *
001000*             : (COURSE-CODE) SEA UNICO EN TODO EL MAESTRO       *
001100*             : (EXCLUYENDO AL PROPIO REGISTRO EN UN CAMBIO) Y   *
001200*             : ESCRIBE EL MAESTRO ACTUALIZADO                   *
001300* ARCHIVOS    : COURSE (MAESTRO VIEJO), SOLICUR (SOLICITUDES),   *
001400*             : COURSEN (MAESTRO NUEVO)                          *
001500* ACCION (ES) : A=ALTA, C=CAMBIO                                 *
001600* PROGRAMA(S) : NO APLICA                                        *
001700******************************************************************
001800*----------------------------------------------------------------
001900*        H I S T O R I A L   D E   C A M B I O S
002000*----------------------------------------------------------------
002100* FECHA      PROGR.  PETICION     DESCRIPCION
002200* ---------  ------  -----------  ---------------------------
002300* 21/09/87   PEDR    EDU35-002    VERSION INICIAL DEL PROGRAMA
002400* 19/06/90   PEDR    EDU35-018    SE VALIDA CREDITS > 0 ANTES
002500*                                 DE VALIDAR UNICIDAD DE CODIGO
002600* 04/01/95   JLQV    EDU35-033    SE AGREGA CUPO MAXIMO AL
002700*                                 REGISTRO DE SOLICITUD
002800* 11/02/99   PEDR    EDU35-Y2K    REVISION GENERAL DE FECHAS
002900*                                 DEL SISTEMA - PROYECTO Y2K
003000*                                 (SIN IMPACTO EN ESTE PROGRAMA)
003100* 09/06/04   JLQV    EDU35-060    UN CAMBIO CON COURSE-CODE
003200*                                 ORIGINAL INEXISTENTE DEJABA EL
003300*                                 INDICE DE BUSQUEDA EN CERO Y
003400*                                 ACTUALIZABA LA FILA 1 DE LA
003500*                                 TABLA. AHORA SE RECHAZA IGUAL
003600*                                 QUE UN DUPLICADO
003700* 17/09/04   JLQV    EDU35-062    SE ELIMINAN LOS GO TO DE LOS
003800*                                 CICLOS DE LECTURA Y BUSQUEDA.
003900*                                 AHORA SE MANEJAN CON PERFORM
004000*                                 ... UNTIL, CONFORME AL
004100*                                 ESTANDAR DEL DEPARTAMENTO
004200* 28/10/04   MRVQ    EDU35-068    SE QUITA EL SWITCH UPSI-0 DE
004300*                                 MODO PRUEBA, QUE NO SE USABA EN
004400*                                 NINGUN PROCESO Y DUPLICABA EL
004500*                                 NOMBRE EN WORKING-STORAGE. SE
004600*                                 QUITA TAMBIEN COMP DE LOS
004700*                                 ESTADOS DE ARCHIVO PARA IGUALAR
004800*                                 AL RESTO DE LOS PROGRAMAS
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.    EDU35002.
005200 AUTHOR.        ERICK RAMIREZ.
005300 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
005400 DATE-WRITTEN.  21/09/1987.
005500 DATE-COMPILED.
005600 SECURITY.      CONFIDENCIAL - USO INTERNO.
005700*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS CLASE-NUMERICA IS "0" THRU "9".
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT COURSE    ASSIGN TO COURSE
006500            FILE STATUS IS FS-COURSE.
006600     SELECT SOLICUR   ASSIGN TO SOLICUR
006700            FILE STATUS IS FS-SOLICUR.
006800     SELECT COURSEN   ASSIGN TO COURSEN
006900            FILE STATUS IS FS-COURSEN.
007000 DATA DIVISION.
007100 FILE SECTION.
007200*----------------------------------------------------------------
007300*          MAESTRO DE CURSOS - LECTURA (VIEJO)
007400*----------------------------------------------------------------
007500 FD  COURSE.
007600     COPY EDCUR01.
007700*----------------------------------------------------------------
007800*          ARCHIVO DE SOLICITUDES DE ALTA / CAMBIO DE CURSO
007900*----------------------------------------------------------------
008000 FD  SOLICUR.
008100 01  REG-SOLICUR.
008200     05  SLC-ACTION                  PIC X(01).
008300         88  SLC-ALTA                          VALUE "A".
008400         88  SLC-CAMBIO                        VALUE "C".
008500     05  SLC-ORIGINAL-COURSE-CODE    PIC X(10).
008600     05  SLC-DATOS-CURSO.
008700         10  SLC-COURSE-CODE         PIC X(10).
008800         10  SLC-TITLE               PIC X(200).
008900         10  SLC-DESCRIPTION         PIC X(1000).
009000         10  SLC-CREDITS             PIC 9(03).
009100         10  SLC-DEPARTMENT          PIC X(100).
009200         10  SLC-MAX-ENROLLMENT      PIC 9(05).
009300     05  FILLER                      PIC X(20).
009400*----------------------------------------------------------------
009500*          MAESTRO DE CURSOS - ESCRITURA (NUEVO)
009600*----------------------------------------------------------------
009700 FD  COURSEN.
009800 01  REG-COURSEN                     PIC X(1368).
009900******************************************************************
010000 WORKING-STORAGE SECTION.
010100******************************************************************
010200*                     VARIABLES FILE STATUS
010300 01  FS-COURSE                       PIC 9(02) VALUE ZEROS.
010400 01  FS-SOLICUR                      PIC 9(02) VALUE ZEROS.
010500 01  FS-COURSEN                      PIC 9(02) VALUE ZEROS.
010600*                     INDICADORES DE FIN DE ARCHIVO
010700 01  WKS-INDICADORES.
010800     05  WKS-FIN-COURSE              PIC X(01) VALUE "N".
010900         88  FIN-COURSE                        VALUE "S".
011000     05  WKS-FIN-SOLICUR             PIC X(01) VALUE "N".
011100         88  FIN-SOLICUR                       VALUE "S".
011200     05  FILLER                      PIC X(01).
011300*                     FECHA DE PROCESO (SIGLO COMPLETO, Y2K)
011400 01  WKS-FECHA-PROCESO               PIC 9(08) VALUE ZEROS.
011500 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
011600     05  WKS-PROC-CCYY               PIC 9(04).
011700     05  WKS-PROC-MM                 PIC 9(02).
011800     05  WKS-PROC-DD                 PIC 9(02).
011900*                     CONTADORES Y ACUMULADORES
012000 01  WKS-CONTADORES.
012100     05  WKS-TOTAL-LEIDOS            PIC 9(06) COMP VALUE ZEROS.
012200     05  WKS-TOTAL-ALTAS-OK          PIC 9(06) COMP VALUE ZEROS.
012300     05  WKS-TOTAL-CAMBIOS-OK        PIC 9(06) COMP VALUE ZEROS.
012400     05  WKS-TOTAL-RECHAZADAS        PIC 9(06) COMP VALUE ZEROS.
012500     05  WKS-TOTAL-CURSOS            PIC 9(06) COMP VALUE ZEROS.
012600     05  FILLER                      PIC X(01).
012700*------------------------------------------------------------
012800*     TABLA EN MEMORIA DEL MAESTRO DE CURSOS, CARGADA UNA
012900*     SOLA VEZ AL INICIO PARA VALIDAR UNICIDAD DE CODIGO
013000*     CONTRA TODO EL MAESTRO
013100*------------------------------------------------------------
013200 01  WKS-TABLA-CURSOS.
013300     05  WKS-TBL-CURSO OCCURS 1 TO 2000 TIMES
013400             DEPENDING ON WKS-TOTAL-CURSOS
013500             INDEXED BY IDX-CUR.
013600         10  WKS-TBL-CUR-REGISTRO    PIC X(1368).
013700         10  WKS-TBL-CUR-CAMPOS REDEFINES
013800                 WKS-TBL-CUR-REGISTRO.
013900             15  WKS-TBL-CUR-COURSE-CODE   PIC X(10).
014000             15  FILLER                    PIC X(1358).
014100*                     BANDERAS DE VALIDACION
014200 01  WKS-VALIDACION.
014300     05  WKS-DUPLICADO-CODIGO        PIC X(01) VALUE "N".
014400         88  ES-DUPLICADO-CODIGO               VALUE "S".
014500     05  WKS-CREDITOS-INVALIDOS      PIC X(01) VALUE "N".
014600         88  ES-CREDITOS-INVALIDOS             VALUE "S".
014700     05  WKS-CAMBIO-NO-ENCONTRADO    PIC X(01) VALUE "N".
014800         88  ES-CAMBIO-NO-ENCONTRADO           VALUE "S".
014900     05  WKS-INDICE-ENCONTRADO       PIC 9(06) COMP VALUE ZEROS.
015000     05  FILLER                      PIC X(01).
015100*                     LINEA DE RESUMEN DE RECHAZOS POR MOTIVO,
015200*                     CON VISTA EDITADA PARA EL DISPLAY DE ABAJO
015300 01  WKS-LINEA-RESUMEN-RECHAZOS.
015400     05  WKS-RECH-CREDITOS           PIC 9(06) VALUE ZEROS.
015500     05  WKS-RECH-DUPLICADOS         PIC 9(06) VALUE ZEROS.
015600     05  WKS-RECH-CAMBIO             PIC 9(06) VALUE ZEROS.
015700 01  WKS-LINEA-RESUMEN-R REDEFINES WKS-LINEA-RESUMEN-RECHAZOS.
015800     05  WKS-RECH-CREDITOS-ED        PIC ZZZZZ9.
015900     05  WKS-RECH-DUPLICADOS-ED      PIC ZZZZZ9.
016000     05  WKS-RECH-CAMBIO-ED          PIC ZZZZZ9.
016100*
016200 PROCEDURE DIVISION.
016300*----------------------------------------------------------------
016400*                    SECCION PRINCIPAL DEL PROGRAMA
016500*----------------------------------------------------------------
016600 100-MAIN SECTION.
016700     PERFORM 110-APERTURA-ARCHIVOS
016800     PERFORM 120-CARGA-MAESTRO-CURSOS
016900     PERFORM 200-PROCESA-SOLICITUDES
017000     PERFORM 300-REESCRIBE-MAESTRO
017100     PERFORM 400-ESTADISTICAS
017200     PERFORM 900-CIERRE-ARCHIVOS
017300     STOP RUN.
017400 100-MAIN-E. EXIT.
017500*----------------------------------------------------------------
017600*                    APERTURA DE ARCHIVOS
017700*----------------------------------------------------------------
017800 110-APERTURA-ARCHIVOS SECTION.
017900     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
018000     OPEN INPUT  COURSE
018100     OPEN INPUT  SOLICUR
018200     OPEN OUTPUT COURSEN
018300     IF FS-COURSE NOT = 0 OR FS-SOLICUR NOT = 0
018400                          OR FS-COURSEN NOT = 0
018500        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
018600                 UPON CONSOLE
018700        DISPLAY "     HUBO UN ERROR AL ABRIR LOS ARCHIVOS        "
018800                 UPON CONSOLE
018900        DISPLAY " FS-COURSE  : (" FS-COURSE ")" UPON CONSOLE
019000        DISPLAY " FS-SOLICUR : (" FS-SOLICUR ")" UPON CONSOLE
019100        DISPLAY " FS-COURSEN : (" FS-COURSEN ")" UPON CONSOLE
019200        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
019300                 UPON CONSOLE
019400        MOVE 91 TO RETURN-CODE
019500        PERFORM 900-CIERRE-ARCHIVOS
019600        STOP RUN
019700     END-IF.
019800 110-APERTURA-ARCHIVOS-E. EXIT.
019900*----------------------------------------------------------------
020000*          CARGA EL MAESTRO ACTUAL COMPLETO EN LA TABLA
020100*----------------------------------------------------------------
020200 120-CARGA-MAESTRO-CURSOS SECTION.
020300     READ COURSE
020400          AT END SET FIN-COURSE TO TRUE
020500     END-READ
020600     PERFORM 125-CARGA-CURSO UNTIL FIN-COURSE.
020700 120-CARGA-MAESTRO-CURSOS-E. EXIT.
020800*----------------------------------------------------------------
020900*          AGREGA UN REGISTRO LEIDO DEL MAESTRO A LA TABLA
021000*          Y AVANZA A LA SIGUIENTE LECTURA
021100*----------------------------------------------------------------
021200 125-CARGA-CURSO SECTION.
021300     ADD 1 TO WKS-TOTAL-CURSOS
021400     SET IDX-CUR TO WKS-TOTAL-CURSOS
021500     MOVE REG-EDCUR01 TO WKS-TBL-CUR-REGISTRO (IDX-CUR)
021600     READ COURSE
021700          AT END SET FIN-COURSE TO TRUE
021800     END-READ.
021900 125-CARGA-CURSO-E. EXIT.
022000*----------------------------------------------------------------
022100*          CICLO PRINCIPAL DE SOLICITUDES DE ALTA / CAMBIO
022200*----------------------------------------------------------------
022300 200-PROCESA-SOLICITUDES SECTION.
022400     READ SOLICUR
022500          AT END SET FIN-SOLICUR TO TRUE
022600     END-READ
022700     PERFORM 202-PROCESA-SOLICITUD UNTIL FIN-SOLICUR.
022800 200-PROCESA-SOLICITUDES-E. EXIT.
022900*----------------------------------------------------------------
023000*          VALIDA, CLASIFICA Y APLICA UNA SOLICITUD, Y AVANZA
023100*          A LA SIGUIENTE LECTURA
023200*----------------------------------------------------------------
023300 202-PROCESA-SOLICITUD SECTION.
023400     ADD 1 TO WKS-TOTAL-LEIDOS
023500     PERFORM 205-VALIDA-CREDITOS
023600     PERFORM 210-VALIDA-UNICIDAD-CURSO
023700     IF SLC-CAMBIO AND WKS-INDICE-ENCONTRADO = 0
023800        SET ES-CAMBIO-NO-ENCONTRADO TO TRUE
023900     END-IF
024000     EVALUATE TRUE
024100         WHEN ES-CREDITOS-INVALIDOS OR ES-DUPLICADO-CODIGO
024200                       OR ES-CAMBIO-NO-ENCONTRADO
024300             ADD 1 TO WKS-TOTAL-RECHAZADAS
024400             PERFORM 230-DESPLIEGA-RECHAZO
024500         WHEN SLC-ALTA
024600             PERFORM 220-AGREGA-CURSO
024700             ADD 1 TO WKS-TOTAL-ALTAS-OK
024800         WHEN SLC-CAMBIO
024900             PERFORM 225-ACTUALIZA-CURSO
025000             ADD 1 TO WKS-TOTAL-CAMBIOS-OK
025100     END-EVALUATE
025200     READ SOLICUR
025300          AT END SET FIN-SOLICUR TO TRUE
025400     END-READ.
025500 202-PROCESA-SOLICITUD-E. EXIT.
025600*----------------------------------------------------------------
025700*          VALIDA QUE CREDITS SEA MAYOR A CERO
025800*----------------------------------------------------------------
025900 205-VALIDA-CREDITOS SECTION.
026000     IF SLC-CREDITS > 0
026100        MOVE "N" TO WKS-CREDITOS-INVALIDOS
026200     ELSE
026300        MOVE "S" TO WKS-CREDITOS-INVALIDOS
026400     END-IF.
026500 205-VALIDA-CREDITOS-E. EXIT.
026600*----------------------------------------------------------------
026700*     VALIDA QUE EL COURSE-CODE DE LA SOLICITUD NO COLISIONE
026800*     CON NINGUN OTRO REGISTRO DE LA TABLA. EN UN CAMBIO SE
026900*     EXCLUYE EL PROPIO REGISTRO QUE SE ESTA ACTUALIZANDO. SI EL
027000*     COURSE-CODE ORIGINAL NO EXISTE EN LA TABLA, EL INDICE
027100*     QUEDA EN CERO Y LA SOLICITUD SE RECHAZA (VER EDU35-060)
027200*----------------------------------------------------------------
027300 210-VALIDA-UNICIDAD-CURSO SECTION.
027400     MOVE "N" TO WKS-DUPLICADO-CODIGO
027500     MOVE "N" TO WKS-CAMBIO-NO-ENCONTRADO
027600     MOVE ZEROS TO WKS-INDICE-ENCONTRADO
027700     IF WKS-TOTAL-CURSOS > 0
027800        SET IDX-CUR TO 1
027900        PERFORM 215-COMPARA-CURSO
028000                UNTIL IDX-CUR > WKS-TOTAL-CURSOS
028100     END-IF.
028200 210-VALIDA-UNICIDAD-CURSO-E. EXIT.
028300*----------------------------------------------------------------
028400*          COMPARA UN RENGLON DE LA TABLA CONTRA LA SOLICITUD
028500*          Y AVANZA AL SIGUIENTE RENGLON (VER EDU35-062)
028600*----------------------------------------------------------------
028700 215-COMPARA-CURSO SECTION.
028800     IF SLC-CAMBIO
028900        AND WKS-TBL-CUR-COURSE-CODE (IDX-CUR)
029000                          = SLC-ORIGINAL-COURSE-CODE
029100        MOVE IDX-CUR TO WKS-INDICE-ENCONTRADO
029200     ELSE
029300        IF WKS-TBL-CUR-COURSE-CODE (IDX-CUR)
029400                          = SLC-COURSE-CODE
029500           SET ES-DUPLICADO-CODIGO TO TRUE
029600        END-IF
029700     END-IF
029800     SET IDX-CUR UP BY 1.
029900 215-COMPARA-CURSO-E. EXIT.
030000*----------------------------------------------------------------
030100*          AGREGA UN NUEVO CURSO AL FINAL DE LA TABLA
030200*----------------------------------------------------------------
030300 220-AGREGA-CURSO SECTION.
030400     ADD 1 TO WKS-TOTAL-CURSOS
030500     SET IDX-CUR TO WKS-TOTAL-CURSOS
030600     PERFORM 227-COMPLETA-CAMPOS-CURSO.
030700 220-AGREGA-CURSO-E. EXIT.
030800*----------------------------------------------------------------
030900*          ACTUALIZA EL REGISTRO YA UBICADO EN 210
031000*----------------------------------------------------------------
031100 225-ACTUALIZA-CURSO SECTION.
031200     SET IDX-CUR TO WKS-INDICE-ENCONTRADO
031300     PERFORM 227-COMPLETA-CAMPOS-CURSO.
031400 225-ACTUALIZA-CURSO-E. EXIT.
031500*----------------------------------------------------------------
031600*     ARMA EL REGISTRO COMPLETO REUTILIZANDO REG-EDCUR01
031700*     COMO AREA DE TRABAJO
031800*----------------------------------------------------------------
031900 227-COMPLETA-CAMPOS-CURSO SECTION.
032000     MOVE SPACES               TO REG-EDCUR01
032100     MOVE SLC-COURSE-CODE      TO CUR-COURSE-CODE
032200     MOVE SLC-TITLE            TO CUR-TITLE
032300     MOVE SLC-DESCRIPTION      TO CUR-DESCRIPTION
032400     MOVE SLC-CREDITS          TO CUR-CREDITS
032500     MOVE SLC-DEPARTMENT       TO CUR-DEPARTMENT
032600     MOVE SLC-MAX-ENROLLMENT   TO CUR-MAX-ENROLLMENT
032700     MOVE REG-EDCUR01          TO WKS-TBL-CUR-REGISTRO (IDX-CUR).
032800 227-COMPLETA-CAMPOS-CURSO-E. EXIT.
032900*----------------------------------------------------------------
033000*                    RECHAZO DE LA SOLICITUD
033100*----------------------------------------------------------------
033200 230-DESPLIEGA-RECHAZO SECTION.
033300     DISPLAY "-------------------------------------------------"
033400             UPON CONSOLE
033500     DISPLAY "SOLICITUD RECHAZADA, CURSO: " SLC-COURSE-CODE
033600             UPON CONSOLE
033700     IF ES-DUPLICADO-CODIGO
033800        DISPLAY "  MOTIVO: COURSE-CODE YA EXISTE" UPON CONSOLE
033900        ADD 1 TO WKS-RECH-DUPLICADOS
034000     END-IF
034100     IF ES-CREDITOS-INVALIDOS
034200        DISPLAY "  MOTIVO: CREDITS DEBE SER MAYOR A CERO"
034300                UPON CONSOLE
034400        ADD 1 TO WKS-RECH-CREDITOS
034500     END-IF
034600     IF ES-CAMBIO-NO-ENCONTRADO
034700        DISPLAY "  MOTIVO: CAMBIO SIN COURSE-CODE ORIGINAL EN MAESTRO"
034800                UPON CONSOLE
034900        ADD 1 TO WKS-RECH-CAMBIO
035000     END-IF
035100     DISPLAY "-------------------------------------------------"
035200             UPON CONSOLE.
035300 230-DESPLIEGA-RECHAZO-E. EXIT.
035400*----------------------------------------------------------------
035500*          REESCRIBE EL MAESTRO COMPLETO DESDE LA TABLA
035600*----------------------------------------------------------------
035700 300-REESCRIBE-MAESTRO SECTION.
035800     IF WKS-TOTAL-CURSOS > 0
035900        SET IDX-CUR TO 1
036000        PERFORM 305-ESCRIBE-CURSO
036100                UNTIL IDX-CUR > WKS-TOTAL-CURSOS
036200     END-IF.
036300 300-REESCRIBE-MAESTRO-E. EXIT.
036400*----------------------------------------------------------------
036500*          ESCRIBE UN RENGLON DE LA TABLA EN EL MAESTRO NUEVO
036600*          Y AVANZA AL SIGUIENTE RENGLON
036700*----------------------------------------------------------------
036800 305-ESCRIBE-CURSO SECTION.
036900     MOVE WKS-TBL-CUR-REGISTRO (IDX-CUR) TO REG-COURSEN
037000     WRITE REG-COURSEN
037100     SET IDX-CUR UP BY 1.
037200 305-ESCRIBE-CURSO-E. EXIT.
037300*----------------------------------------------------------------
037400*                    RESUMEN DE ESTADISTICAS
037500*----------------------------------------------------------------
037600 400-ESTADISTICAS SECTION.
037700     DISPLAY "=================================================="
037800             UPON CONSOLE
037900     DISPLAY "      EDU35002 - MANTENIMIENTO DE CURSOS          "
038000             UPON CONSOLE
038100     DISPLAY "=================================================="
038200             UPON CONSOLE
038300     DISPLAY "SOLICITUDES LEIDAS    : " WKS-TOTAL-LEIDOS
038400             UPON CONSOLE
038500     DISPLAY "ALTAS ACEPTADAS       : " WKS-TOTAL-ALTAS-OK
038600             UPON CONSOLE
038700     DISPLAY "CAMBIOS ACEPTADOS     : " WKS-TOTAL-CAMBIOS-OK
038800             UPON CONSOLE
038900     DISPLAY "SOLICITUDES RECHAZADAS: " WKS-TOTAL-RECHAZADAS
039000             UPON CONSOLE
039100     DISPLAY "  POR CREDITS INVALIDO: " WKS-RECH-CREDITOS-ED
039200             UPON CONSOLE
039300     DISPLAY "  POR CODIGO DUPLICADO: " WKS-RECH-DUPLICADOS-ED
039400             UPON CONSOLE
039500     DISPLAY "  POR CAMBIO NO HALLADO: " WKS-RECH-CAMBIO-ED
039600             UPON CONSOLE
039700     DISPLAY "TOTAL EN MAESTRO NUEVO: " WKS-TOTAL-CURSOS
039800             UPON CONSOLE
039900     DISPLAY "=================================================="
040000             UPON CONSOLE.
040100 400-ESTADISTICAS-E. EXIT.
040200*----------------------------------------------------------------
040300*                    CIERRE DE ARCHIVOS
040400*----------------------------------------------------------------
040500 900-CIERRE-ARCHIVOS SECTION.
040600     CLOSE COURSE
040700     CLOSE SOLICUR
040800     CLOSE COURSEN.
040900 900-CIERRE-ARCHIVOS-E. EXIT.
