000100******************************************************************
000200* FECHA       : 28/09/1987                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : EDUCACION - REGISTRO ACADEMICO                   *
000500* PROGRAMA    : EDU35003                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONTABILIDAD DE INSCRIPCIONES. LEE EL ARCHIVO    *
000800*             : DE INSCRIPCIONES EXISTENTE, UN ARCHIVO DE        *
000900*             : SOLICITUDES DE INSCRIPCION Y UN ARCHIVO DE       *
001000*             : SOLICITUDES DE BAJA. RECHAZA PARES ESTUDIANTE/   *
001100*             : CURSO YA INSCRITOS Y CURSOS SIN CUPO DISPONIBLE, *
001200*             : ESCRIBE LAS INSCRIPCIONES NUEVAS EN ESTADO       *
001300*             : ENROLLED Y PASA LAS BAJAS A ESTADO DROPPED       *
001400* ARCHIVOS    : REGISTR (INSCRIPCIONES VIEJO), COURSE (MAESTRO   *
001500*             : DE CURSOS), SOLICIN (SOLIC. INSCRIPCION),        *
001600*             : BAJASOL (SOLIC. DE BAJA), REGISTRN (INSCRIP.     *
001700*             : NUEVO)                                           *
001800* ACCION (ES) : I=INSCRIBIR, B=BAJA                              *
001900* PROGRAMA(S) : NO APLICA                                        *
002000******************************************************************
002100*----------------------------------------------------------------
002200*        H I S T O R I A L   D E   C A M B I O S
002300*----------------------------------------------------------------
002400* FECHA      PROGR.  PETICION     DESCRIPCION
002500* ---------  ------  -----------  ---------------------------
002600* 28/09/87   PEDR    EDU35-003    VERSION INICIAL DEL PROGRAMA
002700* 02/11/89   PEDR    EDU35-014    SE AGREGA EL PROCESO DE BAJAS
002800*                                 (CAMBIO DE ESTADO A DROPPED)
002900* 04/01/95   JLQV    EDU35-035    EL CUPO SOLO CUENTA LOS
003000*                                 REGISTROS EN ESTADO ENROLLED,
003100*                                 DROPPED Y COMPLETED NO CUENTAN
003200* 11/02/99   PEDR    EDU35-Y2K    FECHA DE INSCRIPCION A
003300*                                 CCYYMMDD (SIGLO) - PROYECTO Y2K
003400* 14/05/02   MRVQ    EDU35-048    SE RECHAZA EL PAR ESTUDIANTE/
003500*                                 CURSO DUPLICADO SIN IMPORTAR
003600*                                 EL ESTADO DEL REGISTRO PREVIO
003700* 17/09/04   JLQV    EDU35-063    SE ELIMINAN LOS GO TO DE LOS
003800*                                 CICLOS DE LECTURA Y BUSQUEDA.
003900*                                 AHORA SE MANEJAN CON PERFORM
004000*                                 ... UNTIL, CONFORME AL
004100*                                 ESTANDAR DEL DEPARTAMENTO
004200* 28/10/04   MRVQ    EDU35-069    SE QUITA EL SWITCH UPSI-0 DE
004300*                                 MODO PRUEBA, QUE NO SE USABA EN
004400*                                 NINGUN PROCESO Y DUPLICABA EL
004500*                                 NOMBRE EN WORKING-STORAGE. SE
004600*                                 QUITA TAMBIEN COMP DE LOS
004700*                                 ESTADOS DE ARCHIVO PARA IGUALAR
004800*                                 AL RESTO DE LOS PROGRAMAS
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.    EDU35003.
005200 AUTHOR.        ERICK RAMIREZ.
005300 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - REGISTRO ACADEMICO.
005400 DATE-WRITTEN.  28/09/1987.
005500 DATE-COMPILED.
005600 SECURITY.      CONFIDENCIAL - USO INTERNO.
005700*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS CLASE-NUMERICA IS "0" THRU "9".
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT REGISTR   ASSIGN TO REGISTR
006500            FILE STATUS IS FS-REGISTR.
006600     SELECT COURSE    ASSIGN TO COURSE
006700            FILE STATUS IS FS-COURSE.
006800     SELECT SOLICIN   ASSIGN TO SOLICIN
006900            FILE STATUS IS FS-SOLICIN.
007000     SELECT BAJASOL   ASSIGN TO BAJASOL
007100            FILE STATUS IS FS-BAJASOL.
007200     SELECT REGISTRN  ASSIGN TO REGISTRN
007300            FILE STATUS IS FS-REGISTRN.
007400 DATA DIVISION.
007500 FILE SECTION.
007600*----------------------------------------------------------------
007700*          INSCRIPCIONES - LECTURA (VIEJO)
007800*----------------------------------------------------------------
007900 FD  REGISTR.
008000     COPY EDREG01.
008100*----------------------------------------------------------------
008200*          MAESTRO DE CURSOS - SOLO LECTURA
008300*----------------------------------------------------------------
008400 FD  COURSE.
008500     COPY EDCUR01.
008600*----------------------------------------------------------------
008700*          SOLICITUDES DE INSCRIPCION
008800*----------------------------------------------------------------
008900 FD  SOLICIN.
009000 01  REG-SOLICIN.
009100     05  SIN-STUDENT-ID              PIC X(20).
009200     05  SIN-COURSE-CODE             PIC X(10).
009300     05  SIN-REMARKS                 PIC X(500).
009400     05  FILLER                      PIC X(76).
009500*----------------------------------------------------------------
009600*          SOLICITUDES DE BAJA (UNENROLL)
009700*----------------------------------------------------------------
009800 FD  BAJASOL.
009900 01  REG-BAJASOL.
010000     05  BAJ-STUDENT-ID              PIC X(20).
010100     05  BAJ-COURSE-CODE             PIC X(10).
010200     05  FILLER                      PIC X(30).
010300*----------------------------------------------------------------
010400*          INSCRIPCIONES - ESCRITURA (NUEVO)
010500*----------------------------------------------------------------
010600 FD  REGISTRN.
010700 01  REG-REGISTRN                    PIC X(606).
010800******************************************************************
010900 WORKING-STORAGE SECTION.
011000******************************************************************
011100*                     VARIABLES FILE STATUS
011200 01  FS-REGISTR                      PIC 9(02) VALUE ZEROS.
011300 01  FS-COURSE                       PIC 9(02) VALUE ZEROS.
011400 01  FS-SOLICIN                      PIC 9(02) VALUE ZEROS.
011500 01  FS-BAJASOL                      PIC 9(02) VALUE ZEROS.
011600 01  FS-REGISTRN                     PIC 9(02) VALUE ZEROS.
011700*                     INDICADORES DE FIN DE ARCHIVO
011800 01  WKS-INDICADORES.
011900     05  WKS-FIN-REGISTR             PIC X(01) VALUE "N".
012000         88  FIN-REGISTR                       VALUE "S".
012100     05  WKS-FIN-COURSE              PIC X(01) VALUE "N".
012200         88  FIN-COURSE                        VALUE "S".
012300     05  WKS-FIN-SOLICIN             PIC X(01) VALUE "N".
012400         88  FIN-SOLICIN                       VALUE "S".
012500     05  WKS-FIN-BAJASOL             PIC X(01) VALUE "N".
012600         88  FIN-BAJASOL                       VALUE "S".
012700     05  FILLER                      PIC X(01).
012800*                     FECHA DE PROCESO (SIGLO COMPLETO, Y2K)
012900 01  WKS-FECHA-PROCESO               PIC 9(08) VALUE ZEROS.
013000 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013100     05  WKS-PROC-CCYY               PIC 9(04).
013200     05  WKS-PROC-MM                 PIC 9(02).
013300     05  WKS-PROC-DD                 PIC 9(02).
013400*                     CONTADORES Y ACUMULADORES
013500 01  WKS-CONTADORES.
013600     05  WKS-TOTAL-INSCRIP-LEIDAS    PIC 9(06) COMP VALUE ZEROS.
013700     05  WKS-TOTAL-INSCRIP-OK        PIC 9(06) COMP VALUE ZEROS.
013800     05  WKS-TOTAL-INSCRIP-RECHAZ    PIC 9(06) COMP VALUE ZEROS.
013900     05  WKS-TOTAL-BAJAS-LEIDAS      PIC 9(06) COMP VALUE ZEROS.
014000     05  WKS-TOTAL-BAJAS-OK          PIC 9(06) COMP VALUE ZEROS.
014100     05  WKS-TOTAL-BAJAS-RECHAZ      PIC 9(06) COMP VALUE ZEROS.
014200     05  WKS-TOTAL-REGISTROS         PIC 9(06) COMP VALUE ZEROS.
014300     05  FILLER                      PIC X(01).
014400 01  WKS-LINEA-RESUMEN-RECHAZOS.
014500     05  WKS-RECH-DUPLICADO          PIC 9(06) VALUE ZEROS.
014600     05  WKS-RECH-CUPO-LLENO         PIC 9(06) VALUE ZEROS.
014700 01  WKS-LINEA-RESUMEN-R REDEFINES WKS-LINEA-RESUMEN-RECHAZOS.
014800     05  WKS-RECH-DUPLICADO-ED       PIC ZZZZZ9.
014900     05  WKS-RECH-CUPO-LLENO-ED      PIC ZZZZZ9.
015000*------------------------------------------------------------
015100*     TABLA EN MEMORIA DE LAS INSCRIPCIONES EXISTENTES,
015200*     CARGADA UNA SOLA VEZ PARA VALIDAR EL PAR DUPLICADO
015300*     ESTUDIANTE/CURSO Y PARA CONTABILIZAR EL CUPO POR CURSO
015400*     (CONTROL BREAK EN MEMORIA POR COURSE-CODE)
015500*------------------------------------------------------------
015600 01  WKS-TABLA-INSCRIPCIONES.
015700     05  WKS-TBL-INSCRIP OCCURS 1 TO 20000 TIMES
015800             DEPENDING ON WKS-TOTAL-REGISTROS
015900             INDEXED BY IDX-REG.
016000         10  WKS-TBL-REG-REGISTRO     PIC X(606).
016100         10  WKS-TBL-REG-CAMPOS REDEFINES
016200                 WKS-TBL-REG-REGISTRO.
016300             15  FILLER                    PIC X(09).
016400             15  WKS-TBL-REG-STUDENT-ID    PIC X(20).
016500             15  WKS-TBL-REG-COURSE-CODE   PIC X(10).
016600             15  FILLER                    PIC X(08).
016700             15  WKS-TBL-REG-STATUS        PIC X(09).
016800                 88  WKS-TBL-ENROLLED               VALUE
016900                                                 "ENROLLED".
017000             15  FILLER                    PIC X(550).
017100*------------------------------------------------------------
017200*     TABLA EN MEMORIA DEL MAESTRO DE CURSOS, PARA CONSULTAR
017300*     EL CUPO MAXIMO (MAX-ENROLLMENT) DE CADA CURSO
017400*------------------------------------------------------------
017500 01  WKS-TABLA-CURSOS.
017600     05  WKS-TBL-CURSO OCCURS 1 TO 2000 TIMES
017700             DEPENDING ON WKS-TOTAL-CURSOS
017800             INDEXED BY IDX-CUR.
017900         10  WKS-TBL-CUR-COURSE-CODE     PIC X(10).
018000         10  WKS-TBL-CUR-MAX-ENROLLMENT  PIC 9(05).
018100         10  FILLER                      PIC X(01).
018200 01  WKS-TOTAL-CURSOS                PIC 9(06) COMP VALUE ZEROS.
018300*                     BANDERAS Y CONTADORES DE VALIDACION
018400 01  WKS-VALIDACION.
018500     05  WKS-PAR-DUPLICADO           PIC X(01) VALUE "N".
018600         88  ES-PAR-DUPLICADO                  VALUE "S".
018700     05  WKS-CUPO-LLENO              PIC X(01) VALUE "N".
018800         88  ES-CUPO-LLENO                     VALUE "S".
018900     05  WKS-INSCRITOS-ACTUALES      PIC 9(05) COMP VALUE ZEROS.
019000     05  WKS-CUPO-MAXIMO-CURSO       PIC 9(05) COMP VALUE ZEROS.
019100     05  WKS-INDICE-CURSO            PIC 9(06) COMP VALUE ZEROS.
019200     05  WKS-INDICE-BAJA             PIC 9(06) COMP VALUE ZEROS.
019300     05  FILLER                      PIC X(01).
019400*
019500 PROCEDURE DIVISION.
019600*----------------------------------------------------------------
019700*                    SECCION PRINCIPAL DEL PROGRAMA
019800*----------------------------------------------------------------
019900 100-MAIN SECTION.
020000     PERFORM 110-APERTURA-ARCHIVOS
020100     PERFORM 120-CARGA-INSCRIPCIONES
020200     PERFORM 125-CARGA-CURSOS
020300     PERFORM 200-PROCESA-INSCRIPCIONES
020400     PERFORM 240-PROCESA-BAJAS
020500     PERFORM 300-REESCRIBE-MAESTRO
020600     PERFORM 400-ESTADISTICAS
020700     PERFORM 900-CIERRE-ARCHIVOS
020800     STOP RUN.
020900 100-MAIN-E. EXIT.
021000*----------------------------------------------------------------
021100*                    APERTURA DE ARCHIVOS
021200*----------------------------------------------------------------
021300 110-APERTURA-ARCHIVOS SECTION.
021400     ACCEPT WKS-FECHA-PROCESO FROM DATE YYYYMMDD
021500     OPEN INPUT  REGISTR
021600     OPEN INPUT  COURSE
021700     OPEN INPUT  SOLICIN
021800     OPEN INPUT  BAJASOL
021900     OPEN OUTPUT REGISTRN
022000     IF FS-REGISTR NOT = 0 OR FS-COURSE  NOT = 0 OR
022100        FS-SOLICIN NOT = 0 OR FS-BAJASOL NOT = 0 OR
022200        FS-REGISTRN NOT = 0
022300        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
022400                 UPON CONSOLE
022500        DISPLAY "     HUBO UN ERROR AL ABRIR LOS ARCHIVOS        "
022600                 UPON CONSOLE
022700        DISPLAY " FS-REGISTR : (" FS-REGISTR ")" UPON CONSOLE
022800        DISPLAY " FS-COURSE  : (" FS-COURSE ")" UPON CONSOLE
022900        DISPLAY " FS-SOLICIN : (" FS-SOLICIN ")" UPON CONSOLE
023000        DISPLAY " FS-BAJASOL : (" FS-BAJASOL ")" UPON CONSOLE
023100        DISPLAY " FS-REGISTRN: (" FS-REGISTRN ")" UPON CONSOLE
023200        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
023300                 UPON CONSOLE
023400        MOVE 91 TO RETURN-CODE
023500        PERFORM 900-CIERRE-ARCHIVOS
023600        STOP RUN
023700     END-IF.
023800 110-APERTURA-ARCHIVOS-E. EXIT.
023900*----------------------------------------------------------------
024000*     CARGA TODAS LAS INSCRIPCIONES EXISTENTES A LA TABLA
024100*----------------------------------------------------------------
024200 120-CARGA-INSCRIPCIONES SECTION.
024300     READ REGISTR
024400          AT END SET FIN-REGISTR TO TRUE
024500     END-READ
024600     PERFORM 122-CARGA-INSCRIPCION UNTIL FIN-REGISTR.
024700 120-CARGA-INSCRIPCIONES-E. EXIT.
024800*----------------------------------------------------------------
024900*          AGREGA UNA INSCRIPCION LEIDA A LA TABLA Y AVANZA
025000*          A LA SIGUIENTE LECTURA
025100*----------------------------------------------------------------
025200 122-CARGA-INSCRIPCION SECTION.
025300     ADD 1 TO WKS-TOTAL-REGISTROS
025400     SET IDX-REG TO WKS-TOTAL-REGISTROS
025500     MOVE REG-EDREG01 TO WKS-TBL-REG-REGISTRO (IDX-REG)
025600     READ REGISTR
025700          AT END SET FIN-REGISTR TO TRUE
025800     END-READ.
025900 122-CARGA-INSCRIPCION-E. EXIT.
026000*----------------------------------------------------------------
026100*     CARGA EL MAESTRO DE CURSOS A LA TABLA (SOLO CODIGO Y
026200*     CUPO MAXIMO)
026300*----------------------------------------------------------------
026400 125-CARGA-CURSOS SECTION.
026500     READ COURSE
026600          AT END SET FIN-COURSE TO TRUE
026700     END-READ
026800     PERFORM 127-CARGA-CUPO-CURSO UNTIL FIN-COURSE.
026900 125-CARGA-CURSOS-E. EXIT.
027000*----------------------------------------------------------------
027100*          AGREGA UN CURSO LEIDO A LA TABLA Y AVANZA A LA
027200*          SIGUIENTE LECTURA
027300*----------------------------------------------------------------
027400 127-CARGA-CUPO-CURSO SECTION.
027500     ADD 1 TO WKS-TOTAL-CURSOS
027600     SET IDX-CUR TO WKS-TOTAL-CURSOS
027700     MOVE CUR-COURSE-CODE    TO WKS-TBL-CUR-COURSE-CODE
027800                                 (IDX-CUR)
027900     MOVE CUR-MAX-ENROLLMENT TO WKS-TBL-CUR-MAX-ENROLLMENT
028000                                 (IDX-CUR)
028100     READ COURSE
028200          AT END SET FIN-COURSE TO TRUE
028300     END-READ.
028400 127-CARGA-CUPO-CURSO-E. EXIT.
028500*----------------------------------------------------------------
028600*          CICLO PRINCIPAL DE SOLICITUDES DE INSCRIPCION
028700*----------------------------------------------------------------
028800 200-PROCESA-INSCRIPCIONES SECTION.
028900     READ SOLICIN
029000          AT END SET FIN-SOLICIN TO TRUE
029100     END-READ
029200     PERFORM 205-PROCESA-INSCRIPCION UNTIL FIN-SOLICIN.
029300 200-PROCESA-INSCRIPCIONES-E. EXIT.
029400*----------------------------------------------------------------
029500*          VALIDA, APLICA UNA SOLICITUD DE INSCRIPCION Y
029600*          AVANZA A LA SIGUIENTE LECTURA
029700*----------------------------------------------------------------
029800 205-PROCESA-INSCRIPCION SECTION.
029900     ADD 1 TO WKS-TOTAL-INSCRIP-LEIDAS
030000     PERFORM 210-VALIDA-DUPLICADO
030100     IF NOT ES-PAR-DUPLICADO
030200        PERFORM 220-CALCULA-CUPO-CURSO
030300     END-IF
030400     EVALUATE TRUE
030500         WHEN ES-PAR-DUPLICADO OR ES-CUPO-LLENO
030600             ADD 1 TO WKS-TOTAL-INSCRIP-RECHAZ
030700             PERFORM 235-DESPLIEGA-RECHAZO-INSCRIP
030800         WHEN OTHER
030900             PERFORM 230-ESCRIBE-INSCRIPCION
031000             ADD 1 TO WKS-TOTAL-INSCRIP-OK
031100     END-EVALUATE
031200     READ SOLICIN
031300          AT END SET FIN-SOLICIN TO TRUE
031400     END-READ.
031500 205-PROCESA-INSCRIPCION-E. EXIT.
031600*----------------------------------------------------------------
031700*     RECHAZA SI YA EXISTE UNA INSCRIPCION PARA EL PAR
031800*     ESTUDIANTE/CURSO, SIN IMPORTAR EL ESTADO (VER EDU35-048)
031900*----------------------------------------------------------------
032000 210-VALIDA-DUPLICADO SECTION.
032100     MOVE "N" TO WKS-PAR-DUPLICADO
032200     IF WKS-TOTAL-REGISTROS > 0
032300        SET IDX-REG TO 1
032400        PERFORM 212-COMPARA-DUPLICADO
032500                UNTIL IDX-REG > WKS-TOTAL-REGISTROS
032600     END-IF.
032700 210-VALIDA-DUPLICADO-E. EXIT.
032800*----------------------------------------------------------------
032900*          COMPARA UN RENGLON DE LA TABLA CONTRA LA SOLICITUD
033000*          Y AVANZA AL SIGUIENTE RENGLON
033100*----------------------------------------------------------------
033200 212-COMPARA-DUPLICADO SECTION.
033300     IF WKS-TBL-REG-STUDENT-ID (IDX-REG) = SIN-STUDENT-ID
033400        AND
033500        WKS-TBL-REG-COURSE-CODE (IDX-REG) = SIN-COURSE-CODE
033600        SET ES-PAR-DUPLICADO TO TRUE
033700     END-IF
033800     SET IDX-REG UP BY 1.
033900 212-COMPARA-DUPLICADO-E. EXIT.
034000*----------------------------------------------------------------
034100*     CUENTA LOS REGISTROS EN ESTADO ENROLLED PARA EL CURSO
034200*     SOLICITADO Y LOS COMPARA CONTRA EL CUPO MAXIMO. CUPO
034300*     CERO O SIN VALOR SIGNIFICA CUPO ILIMITADO (EDU35-035)
034400*----------------------------------------------------------------
034500 220-CALCULA-CUPO-CURSO SECTION.
034600     MOVE "N" TO WKS-CUPO-LLENO
034700     MOVE ZEROS TO WKS-INSCRITOS-ACTUALES
034800     MOVE ZEROS TO WKS-CUPO-MAXIMO-CURSO
034900     IF WKS-TOTAL-REGISTROS > 0
035000        SET IDX-REG TO 1
035100        PERFORM 222-CUENTA-INSCRITO
035200                UNTIL IDX-REG > WKS-TOTAL-REGISTROS
035300     END-IF
035400     IF WKS-TOTAL-CURSOS > 0
035500        SET IDX-CUR TO 1
035600        PERFORM 224-BUSCA-CUPO-CURSO
035700                UNTIL IDX-CUR > WKS-TOTAL-CURSOS
035800     END-IF
035900     IF WKS-CUPO-MAXIMO-CURSO > 0
036000        AND WKS-INSCRITOS-ACTUALES >= WKS-CUPO-MAXIMO-CURSO
036100        SET ES-CUPO-LLENO TO TRUE
036200     END-IF.
036300 220-CALCULA-CUPO-CURSO-E. EXIT.
036400*----------------------------------------------------------------
036500*          CUENTA UN RENGLON ENROLLED DEL CURSO SOLICITADO Y
036600*          AVANZA AL SIGUIENTE RENGLON
036700*----------------------------------------------------------------
036800 222-CUENTA-INSCRITO SECTION.
036900     IF WKS-TBL-REG-COURSE-CODE (IDX-REG) = SIN-COURSE-CODE
037000        AND WKS-TBL-ENROLLED (IDX-REG)
037100        ADD 1 TO WKS-INSCRITOS-ACTUALES
037200     END-IF
037300     SET IDX-REG UP BY 1.
037400 222-CUENTA-INSCRITO-E. EXIT.
037500*----------------------------------------------------------------
037600*          BUSCA EL CUPO MAXIMO DEL CURSO SOLICITADO EN LA
037700*          TABLA DE CURSOS Y AVANZA AL SIGUIENTE RENGLON
037800*----------------------------------------------------------------
037900 224-BUSCA-CUPO-CURSO SECTION.
038000     IF WKS-TBL-CUR-COURSE-CODE (IDX-CUR) = SIN-COURSE-CODE
038100        MOVE WKS-TBL-CUR-MAX-ENROLLMENT (IDX-CUR)
038200                                 TO WKS-CUPO-MAXIMO-CURSO
038300     END-IF
038400     SET IDX-CUR UP BY 1.
038500 224-BUSCA-CUPO-CURSO-E. EXIT.
038600*----------------------------------------------------------------
038700*     AGREGA LA NUEVA INSCRIPCION EN ESTADO ENROLLED, CON LA
038800*     FECHA DE PROCESO COMO REGISTRATION-DATE
038900*----------------------------------------------------------------
039000 230-ESCRIBE-INSCRIPCION SECTION.
039100     ADD 1 TO WKS-TOTAL-REGISTROS
039200     SET IDX-REG TO WKS-TOTAL-REGISTROS
039300     MOVE SPACES              TO REG-EDREG01
039400     COMPUTE REG-REGISTRATION-ID =
039500             WKS-TOTAL-INSCRIP-LEIDAS + WKS-TOTAL-REGISTROS
039600     MOVE SIN-STUDENT-ID      TO REG-STUDENT-ID
039700     MOVE SIN-COURSE-CODE     TO REG-COURSE-CODE
039800     MOVE WKS-FECHA-PROCESO   TO REG-REGISTRATION-DATE
039900     SET REG-ENROLLED         TO TRUE
040000     MOVE SIN-REMARKS         TO REG-REMARKS
040100     MOVE REG-EDREG01         TO WKS-TBL-REG-REGISTRO (IDX-REG).
040200 230-ESCRIBE-INSCRIPCION-E. EXIT.
040300*----------------------------------------------------------------
040400*                    RECHAZO DE LA INSCRIPCION
040500*----------------------------------------------------------------
040600 235-DESPLIEGA-RECHAZO-INSCRIP SECTION.
040700     DISPLAY "-------------------------------------------------"
040800             UPON CONSOLE
040900     DISPLAY "INSCRIPCION RECHAZADA: " SIN-STUDENT-ID " / "
041000             SIN-COURSE-CODE UPON CONSOLE
041100     IF ES-PAR-DUPLICADO
041200        DISPLAY "  MOTIVO: YA EXISTE INSCRIPCION PARA EL PAR"
041300                UPON CONSOLE
041400        ADD 1 TO WKS-RECH-DUPLICADO
041500     END-IF
041600     IF ES-CUPO-LLENO
041700        DISPLAY "  MOTIVO: CURSO SIN CUPO DISPONIBLE"
041800                UPON CONSOLE
041900        ADD 1 TO WKS-RECH-CUPO-LLENO
042000     END-IF
042100     DISPLAY "-------------------------------------------------"
042200             UPON CONSOLE.
042300 235-DESPLIEGA-RECHAZO-INSCRIP-E. EXIT.
042400*----------------------------------------------------------------
042500*          CICLO PRINCIPAL DE SOLICITUDES DE BAJA (UNENROLL)
042600*----------------------------------------------------------------
042700 240-PROCESA-BAJAS SECTION.
042800     READ BAJASOL
042900          AT END SET FIN-BAJASOL TO TRUE
043000     END-READ
043100     PERFORM 242-PROCESA-BAJA UNTIL FIN-BAJASOL.
043200 240-PROCESA-BAJAS-E. EXIT.
043300*----------------------------------------------------------------
043400*          APLICA UNA SOLICITUD DE BAJA Y AVANZA A LA
043500*          SIGUIENTE LECTURA
043600*----------------------------------------------------------------
043700 242-PROCESA-BAJA SECTION.
043800     PERFORM 245-LOCALIZA-INSCRIPCION-BAJA
043900     IF WKS-INDICE-BAJA > 0
044000        SET IDX-REG TO WKS-INDICE-BAJA
044100        MOVE "DROPPED" TO WKS-TBL-REG-STATUS (IDX-REG)
044200        ADD 1 TO WKS-TOTAL-BAJAS-OK
044300     ELSE
044400        ADD 1 TO WKS-TOTAL-BAJAS-RECHAZ
044500        DISPLAY "-----------------------------------------"
044600                UPON CONSOLE
044700        DISPLAY "BAJA RECHAZADA, NO EXISTE INSCRIPCION: "
044800                BAJ-STUDENT-ID " / " BAJ-COURSE-CODE
044900                UPON CONSOLE
045000        DISPLAY "-----------------------------------------"
045100                UPON CONSOLE
045200     END-IF
045300     ADD 1 TO WKS-TOTAL-BAJAS-LEIDAS
045400     READ BAJASOL
045500          AT END SET FIN-BAJASOL TO TRUE
045600     END-READ.
045700 242-PROCESA-BAJA-E. EXIT.
045800*----------------------------------------------------------------
045900*     LOCALIZA EN LA TABLA LA INSCRIPCION ENROLLED DEL PAR
046000*     ESTUDIANTE/CURSO SOLICITADO PARA LA BAJA
046100*----------------------------------------------------------------
046200 245-LOCALIZA-INSCRIPCION-BAJA SECTION.
046300     MOVE ZEROS TO WKS-INDICE-BAJA
046400     IF WKS-TOTAL-REGISTROS > 0
046500        SET IDX-REG TO 1
046600        PERFORM 247-COMPARA-BAJA
046700                UNTIL IDX-REG > WKS-TOTAL-REGISTROS
046800     END-IF.
046900 245-LOCALIZA-INSCRIPCION-BAJA-E. EXIT.
047000*----------------------------------------------------------------
047100*          COMPARA UN RENGLON DE LA TABLA CONTRA LA BAJA
047200*          SOLICITADA Y AVANZA AL SIGUIENTE RENGLON
047300*----------------------------------------------------------------
047400 247-COMPARA-BAJA SECTION.
047500     IF WKS-TBL-REG-STUDENT-ID (IDX-REG) = BAJ-STUDENT-ID
047600        AND WKS-TBL-REG-COURSE-CODE (IDX-REG)
047700                                    = BAJ-COURSE-CODE
047800        AND WKS-TBL-ENROLLED (IDX-REG)
047900        MOVE IDX-REG TO WKS-INDICE-BAJA
048000     END-IF
048100     SET IDX-REG UP BY 1.
048200 247-COMPARA-BAJA-E. EXIT.
048300*----------------------------------------------------------------
048400*          REESCRIBE EL ARCHIVO DE INSCRIPCIONES COMPLETO
048500*----------------------------------------------------------------
048600 300-REESCRIBE-MAESTRO SECTION.
048700     IF WKS-TOTAL-REGISTROS > 0
048800        SET IDX-REG TO 1
048900        PERFORM 305-ESCRIBE-INSCRIPCION
049000                UNTIL IDX-REG > WKS-TOTAL-REGISTROS
049100     END-IF.
049200 300-REESCRIBE-MAESTRO-E. EXIT.
049300*----------------------------------------------------------------
049400*          ESCRIBE UN RENGLON DE LA TABLA EN EL ARCHIVO NUEVO
049500*          Y AVANZA AL SIGUIENTE RENGLON
049600*----------------------------------------------------------------
049700 305-ESCRIBE-INSCRIPCION SECTION.
049800     MOVE WKS-TBL-REG-REGISTRO (IDX-REG) TO REG-REGISTRN
049900     WRITE REG-REGISTRN
050000     SET IDX-REG UP BY 1.
050100 305-ESCRIBE-INSCRIPCION-E. EXIT.
050200*----------------------------------------------------------------
050300*                    RESUMEN DE ESTADISTICAS
050400*----------------------------------------------------------------
050500 400-ESTADISTICAS SECTION.
050600     DISPLAY "=================================================="
050700             UPON CONSOLE
050800     DISPLAY "    EDU35003 - CONTABILIDAD DE INSCRIPCIONES      "
050900             UPON CONSOLE
051000     DISPLAY "=================================================="
051100             UPON CONSOLE
051200     DISPLAY "INSCRIPCIONES LEIDAS  : " WKS-TOTAL-INSCRIP-LEIDAS
051300             UPON CONSOLE
051400     DISPLAY "INSCRIPCIONES OK      : " WKS-TOTAL-INSCRIP-OK
051500             UPON CONSOLE
051600     DISPLAY "INSCRIPCIONES RECHAZ. : " WKS-TOTAL-INSCRIP-RECHAZ
051700             UPON CONSOLE
051800     DISPLAY "BAJAS LEIDAS          : " WKS-TOTAL-BAJAS-LEIDAS
051900             UPON CONSOLE
052000     DISPLAY "BAJAS OK              : " WKS-TOTAL-BAJAS-OK
052100             UPON CONSOLE
052200     DISPLAY "BAJAS RECHAZADAS      : " WKS-TOTAL-BAJAS-RECHAZ
052300             UPON CONSOLE
052400     DISPLAY "TOTAL EN ARCHIVO NUEVO: " WKS-TOTAL-REGISTROS
052500             UPON CONSOLE
052600     DISPLAY "RECHAZOS POR DUPLICADO: " WKS-RECH-DUPLICADO-ED
052700             UPON CONSOLE
052800     DISPLAY "RECHAZOS POR CUPO LLENO: " WKS-RECH-CUPO-LLENO-ED
052900             UPON CONSOLE
053000     DISPLAY "=================================================="
053100             UPON CONSOLE.
053200 400-ESTADISTICAS-E. EXIT.
053300*----------------------------------------------------------------
053400*                    CIERRE DE ARCHIVOS
053500*----------------------------------------------------------------
053600 900-CIERRE-ARCHIVOS SECTION.
053700     CLOSE REGISTR
053800     CLOSE COURSE
053900     CLOSE SOLICIN
054000     CLOSE BAJASOL
054100     CLOSE REGISTRN.
054200 900-CIERRE-ARCHIVOS-E. EXIT.
